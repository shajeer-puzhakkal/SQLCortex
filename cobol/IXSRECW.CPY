000100*                                                                 IXSW0001
000200*===============================================================  IXSW0002
000300*  IXSRECW.CPY                                                    IXSW0003
000400*  WS-INDEX-TABLE -- ONE REQUEST'S SUGGESTIONS AFTER DEDUP BY     IXSW0004
000500*  (TABLE, EXACT COLUMN LIST).  BUILT BY 4800-ADD-INDEX-SUGGESTN. IXSW0005
000600*  MATCHES IXSREC.CPY FIELD FOR FIELD.                            IXSW0006
000700*===============================================================  IXSW0007
000800*    DATE     BY   TICKET   DESCRIPTION                           IXSW0008
000900*  --------  ----  -------  -----------------------------------   IXSW0009
001000*  03/21/89  DM    DBA-002  ORIGINAL LAYOUT.                      IXSW0010
001100*===============================================================  IXSW0011
001200 01  WS-INDEX-TABLE-AREA.                                         IXSW0012
001300     05  WS-INDEX-COUNT        PIC 9(03) COMP-3 VALUE ZERO.       IXSW0013
001400     05  WS-INDEX-ENTRY OCCURS 500 TIMES                          IXSW0014
001500                        INDEXED BY WS-IDX-IX.                     IXSW0015
001600         10  WX-TABLE          PIC X(20).                         IXSW0016
001700         10  WX-COLUMNS        PIC X(60).                         IXSW0017
001800         10  WX-NAME           PIC X(40).                         IXSW0018
001900         10  WX-DDL            PIC X(120).                        IXSW0019
002000         10  FILLER            PIC X(02).                         IXSW0020
