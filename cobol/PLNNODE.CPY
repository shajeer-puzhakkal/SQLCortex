000100*                                                                 PLNN0001
000200*===============================================================  PLNN0002
000300*  PLNNODE.CPY                                                    PLNN0003
000400*  EXECUTION PLAN NODE RECORD -- ONE PER PLAN NODE, PREORDER.     PLNN0004
000500*  GROUPED BY PN-REQUEST-ID, SEQUENCED BY PN-SEQ.  INPUT, LINE    PLNN0005
000600*  SEQUENTIAL.  FILE SECTION COPYBOOK -- SEE PLNNODEW.CPY FOR     PLNN0006
000700*  THE MATCHING WORKING-STORAGE WORK TABLE.                       PLNN0007
000800*===============================================================  PLNN0008
000900*    DATE     BY   TICKET   DESCRIPTION                           PLNN0009
001000*  --------  ----  -------  -----------------------------------   PLNN0010
001100*  03/14/89  DM    DBA-001  ORIGINAL LAYOUT.                      PLNN0011
001200*  09/02/91  DM    DBA-044  ADDED SORT-SPACE AND TEMP COUNTERS.   PLNN0012
001300*===============================================================  PLNN0013
001400 01  PN-NODE-REC.                                                 PLNN0014
001500     05  PN-REQUEST-ID         PIC X(08).                         PLNN0015
001600     05  PN-SEQ                PIC 9(04).                         PLNN0016
001700     05  PN-DEPTH              PIC 9(03).                         PLNN0017
001800     05  PN-NODE-TYPE          PIC X(20).                         PLNN0018
001900     05  PN-RELATION           PIC X(20).                         PLNN0019
002000     05  PN-ALIAS              PIC X(12).                         PLNN0020
002100     05  PN-PLAN-ROWS          PIC 9(09).                         PLNN0021
002200     05  PN-PLAN-ROWS-F        PIC X(01).                         PLNN0022
002300         88  PN-PLAN-ROWS-PRESENT   VALUE "Y".                    PLNN0023
002400     05  PN-ACT-ROWS           PIC 9(09).                         PLNN0024
002500     05  PN-ACT-ROWS-F         PIC X(01).                         PLNN0025
002600         88  PN-ACT-ROWS-PRESENT    VALUE "Y".                    PLNN0026
002700     05  PN-ACT-LOOPS          PIC 9(05).                         PLNN0027
002800     05  PN-PLAN-WIDTH         PIC 9(05).                         PLNN0028
002900     05  PN-FILTER             PIC X(60).                         PLNN0029
003000     05  PN-INDEX-COND         PIC X(60).                         PLNN0030
003100     05  PN-SORT-METHOD        PIC X(20).                         PLNN0031
003200     05  PN-SORT-SPACE-T       PIC X(08).                         PLNN0032
003300     05  PN-TEMP-READ          PIC 9(07).                         PLNN0033
003400     05  PN-TEMP-WRITE         PIC 9(07).                         PLNN0034
003500     05  FILLER                PIC X(02).                         PLNN0035
003600*                                                                 PLNN0036
003700*---------------------------------------------------------------  PLNN0037
003800*  PN-NODE-KEY-VIEW -- KEY-ONLY VIEW USED BY 2110-LOAD-ONE-NODE - PLNN0038
003900*  WHEN IT COMPARES THE HOLD BUFFER'S KEY TO THE REQUEST KEY      PLNN0039
004000*  WITHOUT DISTURBING THE REST OF THE NODE.                       PLNN0040
004100*---------------------------------------------------------------  PLNN0041
004200 01  PN-NODE-KEY-VIEW REDEFINES PN-NODE-REC.                      PLNN0042
004300     05  PN-KEY-REQUEST-ID     PIC X(08).                         PLNN0043
004400     05  PN-KEY-SEQ            PIC 9(04).                         PLNN0044
004500     05  FILLER                PIC X(249).                        PLNN0045
