000100 IDENTIFICATION DIVISION.                                         SQLA0001
000200 PROGRAM-ID.    SQLANLZ.                                          SQLA0002
000300 AUTHOR.        D. MARSH.                                         SQLA0003
000400 INSTALLATION.  DBA PERFORMANCE GROUP.                            SQLA0004
000500 DATE-WRITTEN.  03/14/1989.                                       SQLA0005
000600 DATE-COMPILED.                                                   SQLA0006
000700 SECURITY.      UNCLASSIFIED.                                     SQLA0007
000800*===============================================================  SQLA0008
000900*  SQLANLZ -- QUERY PLAN RULE ENGINE / ANALYZER-ORCHESTRATOR.     SQLA0009
001000*  READS A STREAM OF ANALYSIS REQUESTS (ONE ROW PER SQL TEXT)     SQLA0010
001100*  MATCHED AGAINST A STREAM OF EXECUTION PLAN NODES, GROUPED      SQLA0011
001200*  AND SEQUENCED WITHIN REQUEST.  RUNS THE SIX-RULE HEURISTIC     SQLA0012
001300*  ENGINE OVER EACH REQUEST'S NODE SET, EXTRACTS PREDICATE        SQLA0013
001400*  COLUMNS AND BUILDS INDEX SUGGESTIONS, SCANS THE RAW SQL TEXT   SQLA0014
001500*  FOR ANTI-PATTERNS, RANKS FINDINGS, COMPUTES A CONFIDENCE       SQLA0015
001600*  SCORE AND WRITES THE FINDING / INDEX-SUGGESTION / SUMMARY      SQLA0016
001700*  OUTPUT FILES PLUS THE PRINTED CONTROL REPORT.                  SQLA0017
001800*===============================================================  SQLA0018
001900*    DATE     BY   TICKET   DESCRIPTION                           SQLA0019
002000*  --------  ----  -------  -----------------------------------   SQLA0020
002100*  03/14/89  DM    DBA-001  ORIGINAL PROGRAM.                     SQLA0021
002200*  05/02/89  DM    DBA-003  ADDED SEQ-SCAN-LARGE RULE.            SQLA0022
002300*  08/19/89  DM    DBA-006  ADDED NESTED-LOOP-HUGE-OUTER RULE.    SQLA0023
002400*  01/11/90  DM    DBA-013  ADDED SORT-SPILL AND ROW-MISESTIMATE  SQLA0024
002500*                           RULES.                                SQLA0025
002600*  07/23/90  DM    DBA-019  ADDED MISSING-INDEX RULE AND COLUMN   SQLA0026
002700*                           EXTRACTION / DDL SUGGESTION LOGIC.    SQLA0027
002800*  09/02/91  LP    DBA-044  ADDED WIDE-ROW-FETCH RULE, SORT-SPACE SQLA0028
002900*                           AND TEMP READ/WRITE COUNTERS.         SQLA0029
003000*  03/30/92  LP    DBA-050  ADDED ANTI-PATTERN DETECTOR (SELECT * SQLA0030
003100*                           MISSING LIMIT, FUNCTION IN WHERE,     SQLA0031
003200*                           CAST OPERATOR, LARGE IN-LIST).        SQLA0032
003300*  11/18/93  DM    DBA-061  ADDED NODE-COUNT / DEPTH REJECTION.   SQLA0033
003400*  04/14/95  LP    DBA-077  ADDED CONFIDENCE SCORE COMPUTATION.   SQLA0034
003500*  02/06/97  DM    DBA-090  FINDING RANKER CONVERTED TO STABLE    SQLA0035
003600*                           SORT (TIES NOW KEEP EMIT ORDER).      SQLA0036
003700*  11/09/98  LP    DBA-099  Y2K REVIEW -- WS-RUN-DATE EXPANDED    SQLA0037
003800*                           TO 4-DIGIT CENTURY ON REPORT TITLE.   SQLA0038
003900*  03/03/99  DM    DBA-104  FINAL Y2K SIGN-OFF.  NO OTHER DATE    SQLA0039
004000*                           WINDOWING IN THIS PROGRAM.            SQLA0040
004100*  06/14/99  DM    DBA-108  SCORES TRUNCATE, NOT ROUND -- DROPPED SQLA0041
004200*                           ROUNDED ON ALL SCORE/RATIO COMPUTES.  SQLA0042
004300*  06/14/99  DM    DBA-108  FIXED LARGE-IN-LIST SCAN -- REF-MOD   SQLA0043
004400*                           WAS ONE BYTE SHORT OF THE LITERAL.    SQLA0044
004500*  07/02/99  LP    DBA-110  ADDED EOJ FINDINGS-BY-SEVERITY TOTALS SQLA0045
004600*                           (HIGH/MEDIUM/LOW COUNTS).             SQLA0046
004700*  02/14/01  DM    DBA-118  REPLACED THE EARLY-EXIT GO TOs IN THE SQLA0047
004800*                           RULE/SCAN CHAIN WITH PERFORM ... THRU SQLA0048
004900*                           RANGES, MATCHING SHOP PRACTICE.       SQLA0049
005000*  08/09/02  LP    DBA-124  REVIEWED WS-IN-LIST-MAX AGAINST APP   SQLA0050
005100*                           TEAM'S QUERY SAMPLES AFTER A FALSE    SQLA0051
005200*                           POSITIVE REPORT -- NO CHANGE NEEDED.  SQLA0052
005300*  03/17/03  DM    DBA-131  Y2K+ REVIEW (DBA STANDING AUDIT) --   SQLA0053
005400*                           NO DATE FIELDS CHANGED.  NO ACTION.   SQLA0054
005500*  09/25/03  LP    DBA-138  4900-ADD-FINDING NEVER STORED THE     SQLA0055
005600*                           STAGED FINDING OR BUMPED THE COUNTERS SQLA0056
005700*                           -- RULE ENGINE OUTPUT WAS SILENTLY    SQLA0057
005800*                           EMPTY.  SPLIT OUT 4950-DERIVE-        SQLA0058
005900*                           SEVERITY, WIRED UP THE TABLE INSERT,  SQLA0059
006000*                           AND ADDED THE PER-FINDING REPORT      SQLA0060
006100*                           DETAIL LINES.                         SQLA0061
006200*===============================================================  SQLA0062
006300 ENVIRONMENT DIVISION.                                            SQLA0063
006400 CONFIGURATION SECTION.                                           SQLA0064
006500 SOURCE-COMPUTER.  IBM-370.                                       SQLA0065
006600 OBJECT-COMPUTER.  IBM-370.                                       SQLA0066
006700 SPECIAL-NAMES.                                                   SQLA0067
006800     C01 IS TOP-OF-FORM.                                          SQLA0068
006900 INPUT-OUTPUT SECTION.                                            SQLA0069
007000 FILE-CONTROL.                                                    SQLA0070
007100     SELECT REQUEST-FILE    ASSIGN TO REQFILE                     SQLA0071
007200         ORGANIZATION IS LINE SEQUENTIAL                          SQLA0072
007300         FILE STATUS IS WS-REQ-STATUS.                            SQLA0073
007400     SELECT PLAN-NODE-FILE  ASSIGN TO PLANFILE                    SQLA0074
007500         ORGANIZATION IS LINE SEQUENTIAL                          SQLA0075
007600         FILE STATUS IS WS-PLAN-STATUS.                           SQLA0076
007700     SELECT FINDING-FILE    ASSIGN TO FNDFILE                     SQLA0077
007800         ORGANIZATION IS LINE SEQUENTIAL                          SQLA0078
007900         FILE STATUS IS WS-FND-STATUS.                            SQLA0079
008000     SELECT INDEX-FILE      ASSIGN TO IXFILE                      SQLA0080
008100         ORGANIZATION IS LINE SEQUENTIAL                          SQLA0081
008200         FILE STATUS IS WS-IXS-STATUS.                            SQLA0082
008300     SELECT SUMMARY-FILE    ASSIGN TO SUMFILE                     SQLA0083
008400         ORGANIZATION IS LINE SEQUENTIAL                          SQLA0084
008500         FILE STATUS IS WS-SUM-STATUS.                            SQLA0085
008600     SELECT REPORT-FILE     ASSIGN PRINT "RPTFILE"                SQLA0086
008700         FILE STATUS IS WS-RPT-STATUS.                            SQLA0087
008800 DATA DIVISION.                                                   SQLA0088
008900 FILE SECTION.                                                    SQLA0089
009000 FD  REQUEST-FILE                                                 SQLA0090
009100     RECORDING MODE IS F                                          SQLA0091
009200     LABEL RECORDS ARE STANDARD.                                  SQLA0092
009300     COPY REQREC.                                                 SQLA0093
009400 FD  PLAN-NODE-FILE                                               SQLA0094
009500     RECORDING MODE IS F                                          SQLA0095
009600     LABEL RECORDS ARE STANDARD.                                  SQLA0096
009700     COPY PLNNODE.                                                SQLA0097
009800 FD  FINDING-FILE                                                 SQLA0098
009900     RECORDING MODE IS F                                          SQLA0099
010000     LABEL RECORDS ARE STANDARD.                                  SQLA0100
010100     COPY FNDREC.                                                 SQLA0101
010200 FD  INDEX-FILE                                                   SQLA0102
010300     RECORDING MODE IS F                                          SQLA0103
010400     LABEL RECORDS ARE STANDARD.                                  SQLA0104
010500     COPY IXSREC.                                                 SQLA0105
010600 FD  SUMMARY-FILE                                                 SQLA0106
010700     RECORDING MODE IS F                                          SQLA0107
010800     LABEL RECORDS ARE STANDARD.                                  SQLA0108
010900     COPY SUMREC.                                                 SQLA0109
011000 FD  REPORT-FILE                                                  SQLA0110
011100     RECORDING MODE IS F                                          SQLA0111
011200     LABEL RECORDS ARE STANDARD.                                  SQLA0112
011300 01  RP-REPORT-LINE              PIC X(132).                      SQLA0113
011400 WORKING-STORAGE SECTION.                                         SQLA0114
011500                                                                  SQLA0115
011600*    SCRATCH FIELDS CARRIED AT THE 77 LEVEL PER SHOP              SQLA0116
011700*    PRACTICE -- LOOP INDEX AND CHARACTER SCRATCH FOR             SQLA0117
011800*    THE INDEX-NAME SANITIZER (SEE 4835).                         SQLA0118
011900 77  WS-IB-I               PIC 9(03) COMP.                        SQLA0119
012000 77  WS-IB-C               PIC X(01).                             SQLA0120
012100 COPY PLNNODEW.                                                   SQLA0121
012200 COPY FNDRECW.                                                    SQLA0122
012300 COPY IXSRECW.                                                    SQLA0123
012400*---------------------------------------------------------------  SQLA0124
012500 01  WS-FILE-STATUS.                                              SQLA0125
012600     05  WS-REQ-STATUS         PIC X(02) VALUE "00".              SQLA0126
012700         88  WS-REQ-OK             VALUE "00".                    SQLA0127
012800         88  WS-REQ-EOF            VALUE "10".                    SQLA0128
012900     05  WS-PLAN-STATUS        PIC X(02) VALUE "00".              SQLA0129
013000         88  WS-PLAN-OK            VALUE "00".                    SQLA0130
013100         88  WS-PLAN-EOF           VALUE "10".                    SQLA0131
013200     05  WS-FND-STATUS         PIC X(02) VALUE "00".              SQLA0132
013300     05  WS-IXS-STATUS         PIC X(02) VALUE "00".              SQLA0133
013400     05  WS-SUM-STATUS         PIC X(02) VALUE "00".              SQLA0134
013500     05  WS-RPT-STATUS         PIC X(02) VALUE "00".              SQLA0135
013600 01  WS-SWITCHES.                                                 SQLA0136
013700     05  WS-REQ-EOF-SW         PIC X(01) VALUE "N".               SQLA0137
013800         88  WS-NO-MORE-REQUESTS   VALUE "Y".                     SQLA0138
013900     05  WS-REJECT-SW          PIC X(01) VALUE "N".               SQLA0139
014000         88  WS-REQUEST-REJECTED   VALUE "Y".                     SQLA0140
014100     05  WS-OVER-THRESH-SW     PIC X(01) VALUE "N".               SQLA0141
014200         88  WS-OVER-THRESHOLD     VALUE "Y".                     SQLA0142
014300     05  WS-SWAP-MADE-SW       PIC X(01) VALUE "N".               SQLA0143
014400         88  WS-SWAP-MADE          VALUE "Y".                     SQLA0144
014500     05  WS-DUP-FOUND-SW       PIC X(01) VALUE "N".               SQLA0145
014600         88  WS-DUP-FOUND          VALUE "Y".                     SQLA0146
014700 01  WS-CONSTANTS.                                                SQLA0147
014800     05  WS-MAX-NODE-COUNT     PIC 9(05) COMP   VALUE 00500.      SQLA0148
014900     05  WS-MAX-NODE-DEPTH     PIC 9(03) COMP   VALUE 050.        SQLA0149
015000     05  WS-SEQ-ROW-THRESH     PIC 9(09) COMP   VALUE 000050000.  SQLA0150
015100     05  WS-OUTER-ROW-THRESH   PIC 9(09) COMP   VALUE 000050000.  SQLA0151
015200     05  WS-WIDE-ROW-MIN-ROWS  PIC 9(09) COMP   VALUE 000010000.  SQLA0152
015300     05  WS-WIDE-ROW-BYTES     PIC 9(05) COMP   VALUE 00200.      SQLA0153
015400     05  WS-MISEST-RATIO       PIC 9(05)V99 COMP-3 VALUE 10.00.   SQLA0154
015500     05  WS-SEQ-SCAN-DIVISOR   PIC 9(09) COMP   VALUE 000200000.  SQLA0155
015600     05  WS-OUTER-DIVISOR      PIC 9(09) COMP   VALUE 000150000.  SQLA0156
015700     05  WS-MISEST-DIVISOR     PIC 9(03) COMP   VALUE 030.        SQLA0157
015800     05  WS-IN-LIST-MAX        PIC 9(03) COMP   VALUE 020.        SQLA0158
015900 01  WS-WORK-FIELDS.                                              SQLA0159
016000     05  WS-CURR-REQUEST-ID    PIC X(08).                         SQLA0160
016100     05  WS-SAVE-SQL-TEXT      PIC X(200).                        SQLA0161
016200     05  WS-NODE-X             PIC 9(05) COMP.                    SQLA0162
016300     05  WS-FIND-X             PIC 9(05) COMP.                    SQLA0163
016400     05  WS-IDX-X              PIC 9(05) COMP.                    SQLA0164
016500     05  WS-TOT-REQUESTS       PIC 9(07) COMP-3 VALUE ZERO.       SQLA0165
016600     05  WS-TOT-REJECTED       PIC 9(07) COMP-3 VALUE ZERO.       SQLA0166
016700     05  WS-TOT-FINDINGS       PIC 9(07) COMP-3 VALUE ZERO.       SQLA0167
016800     05  WS-TOT-SUGGESTIONS    PIC 9(07) COMP-3 VALUE ZERO.       SQLA0168
016900     05  WS-TOT-ANTIPATS       PIC 9(07) COMP-3 VALUE ZERO.       SQLA0169
017000     05  WS-TOT-HIGH           PIC 9(07) COMP-3 VALUE ZERO.       SQLA0170
017100     05  WS-TOT-MEDIUM         PIC 9(07) COMP-3 VALUE ZERO.       SQLA0171
017200     05  WS-TOT-LOW            PIC 9(07) COMP-3 VALUE ZERO.       SQLA0172
017300 01  WS-RULE-WORK.                                                SQLA0173
017400     05  WS-SCORE-WORK         PIC 9V999.                         SQLA0174
017500     05  WS-RATIO-WORK         PIC 9(05)V99 COMP-3.               SQLA0175
017600     05  WS-HIGH-ROWS          PIC 9(09) COMP.                    SQLA0176
017700     05  WS-LOW-ROWS           PIC 9(09) COMP.                    SQLA0177
017800     05  WS-SWAP-ROWS-TEMP     PIC 9(09) COMP.                    SQLA0178
017900     05  WS-CURR-SEVERITY      PIC X(06).                         SQLA0179
018000     05  WS-REQ-HAS-ACT-SW     PIC X(01) VALUE "N".               SQLA0180
018100         88  WS-REQ-HAS-ACTUAL     VALUE "Y".                     SQLA0181
018200 01  WS-CONFIDENCE-WORK.                                          SQLA0182
018300     05  WS-CONF-VALUE         PIC 9V99.                          SQLA0183
018400 01  WS-COLX-WORK.                                                SQLA0184
018500     05  WS-PRED-TEXT          PIC X(120).                        SQLA0185
018600     05  WS-CX-I               PIC 9(03) COMP.                    SQLA0186
018700     05  WS-CX-START           PIC 9(03) COMP.                    SQLA0187
018800     05  WS-CX-LEN             PIC 9(03) COMP.                    SQLA0188
018900     05  WS-CX-CHAR            PIC X(01).                         SQLA0189
019000     05  WS-CX-IDENT           PIC X(40).                         SQLA0190
019100     05  WS-CX-J               PIC 9(03) COMP.                    SQLA0191
019200     05  WS-CX-DOTPOS          PIC 9(03) COMP.                    SQLA0192
019300     05  WS-CX-TABLE-NAME      PIC X(20).                         SQLA0193
019400 01  WS-PRED-TEXT-ALT REDEFINES WS-COLX-WORK.                     SQLA0194
019500     05  WS-PT-FILTER-HALF     PIC X(60).                         SQLA0195
019600     05  WS-PT-INDEX-HALF      PIC X(60).                         SQLA0196
019700     05  FILLER                PIC X(71).                         SQLA0197
019800 01  WS-COLLIST-AREA.                                             SQLA0198
019900     05  WS-COLLIST-COUNT      PIC 9(03) COMP VALUE ZERO.         SQLA0199
020000     05  WS-COLLIST-ENTRY OCCURS 30 TIMES.                        SQLA0200
020100         10  WC-COLUMN         PIC X(40).                         SQLA0201
020200     05  WS-COLLIST-TEXT       PIC X(60).                         SQLA0202
020300     05  WS-COLLIST-PTR        PIC 9(03) COMP.                    SQLA0203
020400 01  WS-IDXBUILD-WORK.                                            SQLA0204
020500     05  WS-IB-NAME            PIC X(40).                         SQLA0205
020600     05  WS-IB-DDL             PIC X(120).                        SQLA0206
020700     05  WS-IB-PTR             PIC 9(03) COMP.                    SQLA0207
020800 01  WS-FIND-BUILD-WORK.                                          SQLA0208
020900     05  WS-FIND-CODE          PIC X(20).                         SQLA0209
021000     05  WS-FIND-TITLE         PIC X(50).                         SQLA0210
021100     05  WS-FIND-ROWS          PIC 9(09).                         SQLA0211
021200     05  WS-FIND-TABLE         PIC X(20).                         SQLA0212
021300 01  WS-ANTIPAT-WORK.                                             SQLA0213
021400     05  WS-SQL-UPPER          PIC X(200).                        SQLA0214
021500     05  WS-AP-I               PIC 9(03) COMP.                    SQLA0215
021600     05  WS-AP-J               PIC 9(03) COMP.                    SQLA0216
021700     05  WS-AP-WHERE-POS       PIC 9(03) COMP.                    SQLA0217
021800     05  WS-AP-COUNT           PIC 9(03) COMP.                    SQLA0218
021900     05  WS-AP-DEPTH           PIC 9(03) COMP.                    SQLA0219
022000     05  WS-AP-FOUND-SW        PIC X(01) VALUE "N".               SQLA0220
022100         88  WS-AP-FOUND           VALUE "Y".                     SQLA0221
022200     05  WS-AP-INCMT-SW        PIC X(01) VALUE "N".               SQLA0222
022300         88  WS-AP-IN-COMMENT      VALUE "Y".                     SQLA0223
022400     05  WS-AP-TITLE           PIC X(60).                         SQLA0224
022500 01  WS-SQL-FIRST40 REDEFINES WS-ANTIPAT-WORK.                    SQLA0225
022600     05  WS-AP-LEAD-TEXT       PIC X(40).                         SQLA0226
022700     05  FILLER                PIC X(232).                        SQLA0227
022800*---------------------------------------------------------------  SQLA0228
022900*  PRINT LINE TEMPLATES -- 132-BYTE JOURNAL REPORT.               SQLA0229
023000*---------------------------------------------------------------  SQLA0230
023100 01  WS-HDR-LINE.                                                 SQLA0231
023200     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0232
023300     05  FILLER                PIC X(43)  VALUE                   SQLA0233
023400         "SQLANLZ  -  QUERY PLAN RULE ENGINE REPORT  ".           SQLA0234
023500     05  HL-RUN-DATE           PIC X(10)  VALUE SPACES.           SQLA0235
023600     05  FILLER                PIC X(78)  VALUE SPACES.           SQLA0236
023700 01  WS-DET-LINE.                                                 SQLA0237
023800     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0238
023900     05  DL-REQUEST-ID         PIC X(09)  VALUE SPACES.           SQLA0239
024000     05  DL-FINDING-COUNT      PIC ZZ9    VALUE ZERO.             SQLA0240
024100     05  FILLER                PIC X(02)  VALUE SPACES.           SQLA0241
024200     05  DL-INDEX-COUNT        PIC ZZ9    VALUE ZERO.             SQLA0242
024300     05  FILLER                PIC X(02)  VALUE SPACES.           SQLA0243
024400     05  DL-ANTIPAT-COUNT      PIC ZZ9    VALUE ZERO.             SQLA0244
024500     05  FILLER                PIC X(02)  VALUE SPACES.           SQLA0245
024600     05  DL-CONFIDENCE         PIC Z.99   VALUE ZERO.             SQLA0246
024700     05  FILLER                PIC X(02)  VALUE SPACES.           SQLA0247
024800     05  DL-PRIMARY            PIC X(50)  VALUE SPACES.           SQLA0248
024900     05  FILLER                PIC X(50)  VALUE SPACES.           SQLA0249
025000 01  WS-REQ-HDR-LINE.                                             SQLA0250
025100    05  FILLER                PIC X(01)  VALUE SPACE.             SQLA0251
025200    05  RH-REQUEST-ID         PIC X(08)  VALUE SPACES.            SQLA0252
025300    05  FILLER                PIC X(02)  VALUE SPACES.            SQLA0253
025400    05  FILLER                PIC X(05)  VALUE "SQL: ".           SQLA0254
025500    05  RH-SQL-TEXT           PIC X(60)  VALUE SPACES.            SQLA0255
025600    05  FILLER                PIC X(56)  VALUE SPACES.            SQLA0256
025700 01  WS-FINDING-LINE.                                             SQLA0257
025800    05  FILLER                PIC X(01)  VALUE SPACE.             SQLA0258
025900    05  DF-CODE               PIC X(20)  VALUE SPACES.            SQLA0259
026000    05  FILLER                PIC X(02)  VALUE SPACES.            SQLA0260
026100    05  DF-SEVERITY           PIC X(06)  VALUE SPACES.            SQLA0261
026200    05  FILLER                PIC X(02)  VALUE SPACES.            SQLA0262
026300    05  DF-SCORE              PIC Z.999  VALUE ZERO.              SQLA0263
026400    05  FILLER                PIC X(02)  VALUE SPACES.            SQLA0264
026500    05  DF-ROWS               PIC ZZZ,ZZZ,ZZ9 VALUE ZERO.         SQLA0265
026600    05  FILLER                PIC X(02)  VALUE SPACES.            SQLA0266
026700    05  DF-TABLE              PIC X(20)  VALUE SPACES.            SQLA0267
026800    05  FILLER                PIC X(02)  VALUE SPACES.            SQLA0268
026900    05  DF-TITLE              PIC X(40)  VALUE SPACES.            SQLA0269
027000    05  FILLER                PIC X(19)  VALUE SPACES.            SQLA0270
027100 01  WS-TOT-LINE.                                                 SQLA0271
027200     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0272
027300     05  FILLER                PIC X(20)  VALUE                   SQLA0273
027400         "** TOTALS FOLLOW **  ".                                 SQLA0274
027500     05  FILLER                PIC X(111) VALUE SPACES.           SQLA0275
027600 01  WS-REJ-LINE.                                                 SQLA0276
027700     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0277
027800     05  RL-REQUEST-ID         PIC X(09)  VALUE SPACES.           SQLA0278
027900     05  FILLER                PIC X(05)  VALUE SPACES.           SQLA0279
028000     05  FILLER                PIC X(30)  VALUE                   SQLA0280
028100         "*** REJECTED - NODE LIMIT *** ".                        SQLA0281
028200     05  FILLER                PIC X(87)  VALUE SPACES.           SQLA0282
028300 01  WS-EOJ-LINE1.                                                SQLA0283
028400     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0284
028500     05  FILLER                PIC X(26)  VALUE                   SQLA0285
028600         "TOTAL REQUESTS PROCESSED .".                            SQLA0286
028700     05  EL1-COUNT             PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0287
028800     05  FILLER                PIC X(98)  VALUE SPACES.           SQLA0288
028900 01  WS-EOJ-LINE2.                                                SQLA0289
029000     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0290
029100     05  FILLER                PIC X(26)  VALUE                   SQLA0291
029200         "TOTAL REQUESTS REJECTED  .".                            SQLA0292
029300     05  EL2-COUNT             PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0293
029400     05  FILLER                PIC X(98)  VALUE SPACES.           SQLA0294
029500 01  WS-EOJ-LINE3.                                                SQLA0295
029600     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0296
029700     05  FILLER                PIC X(26)  VALUE                   SQLA0297
029800         "TOTAL FINDINGS EMITTED   .".                            SQLA0298
029900     05  EL3-COUNT             PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0299
030000     05  FILLER                PIC X(16)  VALUE SPACES.           SQLA0300
030100     05  FILLER                PIC X(26)  VALUE                   SQLA0301
030200         "TOTAL INDEX SUGGESTIONS  .".                            SQLA0302
030300     05  EL3-SUGG-COUNT        PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0303
030400     05  FILLER                PIC X(56)  VALUE SPACES.           SQLA0304
030500 01  WS-EOJ-LINE4.                                                SQLA0305
030600     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0306
030700     05  FILLER                PIC X(26)  VALUE                   SQLA0307
030800         "TOTAL ANTI-PATTERNS FOUND.".                            SQLA0308
030900     05  EL4-COUNT             PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0309
031000     05  FILLER                PIC X(98)  VALUE SPACES.           SQLA0310
031100 01  WS-EOJ-LINE5.                                                SQLA0311
031200     05  FILLER                PIC X(01)  VALUE SPACE.            SQLA0312
031300     05  FILLER                PIC X(26)  VALUE                   SQLA0313
031400         "FINDINGS - HIGH          .".                            SQLA0314
031500     05  EL5-HIGH-COUNT        PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0315
031600     05  FILLER                PIC X(10)  VALUE SPACES.           SQLA0316
031700     05  FILLER                PIC X(26)  VALUE                   SQLA0317
031800         "FINDINGS - MEDIUM        .".                            SQLA0318
031900     05  EL5-MED-COUNT         PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0319
032000     05  FILLER                PIC X(10)  VALUE SPACES.           SQLA0320
032100     05  FILLER                PIC X(26)  VALUE                   SQLA0321
032200         "FINDINGS - LOW           .".                            SQLA0322
032300     05  EL5-LOW-COUNT         PIC ZZZ,ZZ9 VALUE ZERO.            SQLA0323
032400     05  FILLER                PIC X(14)  VALUE SPACES.           SQLA0324
032500 01  WS-DATE-WORK.                                                SQLA0325
032600     05  WS-RUN-DATE           PIC 9(06).                         SQLA0326
032700 01  WS-RUN-DATE-PARTS REDEFINES WS-DATE-WORK.                    SQLA0327
032800     05  WS-RD-YY              PIC 9(02).                         SQLA0328
032900     05  WS-RD-MM              PIC 9(02).                         SQLA0329
033000     05  WS-RD-DD              PIC 9(02).                         SQLA0330
033100 01  WS-RUN-DATE-DISPLAY       PIC X(10).                         SQLA0331
033200 PROCEDURE DIVISION.                                              SQLA0332
033300*===============================================================  SQLA0333
033400 0000-MAINLINE.                                                   SQLA0334
033500     PERFORM 0100-INITIALIZE.                                     SQLA0335
033600     PERFORM 2000-READ-REQUEST.                                   SQLA0336
033700     PERFORM 1000-PROCESS-REQUEST                                 SQLA0337
033800         UNTIL WS-NO-MORE-REQUESTS.                               SQLA0338
033900     PERFORM 9000-PRINT-TOTALS.                                   SQLA0339
034000     PERFORM 8000-END-OF-JOB.                                     SQLA0340
034100     STOP RUN.                                                    SQLA0341
034200*===============================================================  SQLA0342
034300 0100-INITIALIZE.                                                 SQLA0343
034400     OPEN INPUT  REQUEST-FILE                                     SQLA0344
034500          INPUT  PLAN-NODE-FILE                                   SQLA0345
034600          OUTPUT FINDING-FILE                                     SQLA0346
034700          OUTPUT INDEX-FILE                                       SQLA0347
034800          OUTPUT SUMMARY-FILE                                     SQLA0348
034900          OUTPUT REPORT-FILE.                                     SQLA0349
035000     MOVE "N" TO WH-EOF.                                          SQLA0350
035100     MOVE SPACES TO WH-REQUEST-ID.                                SQLA0351
035200     ACCEPT WS-RUN-DATE FROM DATE.                                SQLA0352
035300     MOVE SPACES TO WS-RUN-DATE-DISPLAY.                          SQLA0353
035400     STRING "19"      DELIMITED BY SIZE                           SQLA0354
035500            WS-RD-YY  DELIMITED BY SIZE                           SQLA0355
035600            "-"       DELIMITED BY SIZE                           SQLA0356
035700            WS-RD-MM  DELIMITED BY SIZE                           SQLA0357
035800            "-"       DELIMITED BY SIZE                           SQLA0358
035900            WS-RD-DD  DELIMITED BY SIZE                           SQLA0359
036000       INTO WS-RUN-DATE-DISPLAY                                   SQLA0360
036100     END-STRING.                                                  SQLA0361
036200     IF WS-RD-YY < 50                                             SQLA0362
036300         MOVE "20" TO WS-RUN-DATE-DISPLAY (1:2)                   SQLA0363
036400     END-IF.                                                      SQLA0364
036500     MOVE WS-RUN-DATE-DISPLAY TO HL-RUN-DATE.                     SQLA0365
036600     WRITE RP-REPORT-LINE FROM WS-HDR-LINE AFTER ADVANCING        SQLA0366
036700         TOP-OF-FORM.                                             SQLA0367
036800     MOVE SPACES TO RP-REPORT-LINE.                               SQLA0368
036900     WRITE RP-REPORT-LINE AFTER ADVANCING 2 LINES.                SQLA0369
037000     PERFORM 2050-PRIME-NODE.                                     SQLA0370
037100*===============================================================  SQLA0371
037200 2000-READ-REQUEST.                                               SQLA0372
037300     READ REQUEST-FILE                                            SQLA0373
037400         AT END                                                   SQLA0374
037500             SET WS-NO-MORE-REQUESTS TO TRUE                      SQLA0375
037600     END-READ.                                                    SQLA0376
037700*===============================================================  SQLA0377
037800 1000-PROCESS-REQUEST.                                            SQLA0378
037900     ADD 1 TO WS-TOT-REQUESTS.                                    SQLA0379
038000     MOVE "N" TO WS-REJECT-SW.                                    SQLA0380
038100     MOVE RQ-REQUEST-ID  TO WS-CURR-REQUEST-ID.                   SQLA0381
038200     MOVE RQ-SQL-TEXT    TO WS-SAVE-SQL-TEXT.                     SQLA0382
038300     PERFORM 2100-LOAD-NODES.                                     SQLA0383
038400     IF WS-REQUEST-REJECTED                                       SQLA0384
038500         PERFORM 2160-REJECT-REQUEST                              SQLA0385
038600     ELSE                                                         SQLA0386
038700         MOVE ZERO  TO WS-FINDING-COUNT                           SQLA0387
038800         MOVE ZERO  TO WS-INDEX-COUNT                             SQLA0388
038900         MOVE ZERO  TO WS-AP-COUNT                                SQLA0389
039000         MOVE "N"   TO WS-REQ-HAS-ACT-SW                          SQLA0390
039100         PERFORM 3000-NORMALIZE-NODES THRU 3000-EXIT              SQLA0391
039200         PERFORM 4000-RUN-RULE-ENGINE THRU 4000-EXIT              SQLA0392
039300         PERFORM 5000-RANK-FINDINGS THRU 5000-EXIT                SQLA0393
039400         PERFORM 5100-COMPUTE-CONFIDENCE                          SQLA0394
039500         PERFORM 6000-SCAN-ANTIPATTERNS                           SQLA0395
039600         PERFORM 7000-WRITE-FINDINGS THRU 7000-EXIT               SQLA0396
039700         PERFORM 7050-WRITE-INDEX-SUGGESTIONS THRU 7050-EXIT      SQLA0397
039800         PERFORM 7100-WRITE-SUMMARY                               SQLA0398
039900         PERFORM 7130-PRINT-REQUEST-HEADING                       SQLA0399
040000         PERFORM 7160-WRITE-FINDING-LINES THRU 7160-EXIT          SQLA0400
040100         PERFORM 7200-PRINT-DETAIL-LINE                           SQLA0401
040200     END-IF.                                                      SQLA0402
040300     PERFORM 2000-READ-REQUEST.                                   SQLA0403
040400*===============================================================  SQLA0404
040500 2100-LOAD-NODES.                                                 SQLA0405
040600     MOVE ZERO TO WS-NODE-COUNT.                                  SQLA0406
040700     MOVE "N" TO WS-REJECT-SW.                                    SQLA0407
040800     MOVE "N" TO WS-OVER-THRESH-SW.                               SQLA0408
040900     PERFORM 2110-LOAD-ONE-NODE                                   SQLA0409
041000         UNTIL WH-AT-EOF                                          SQLA0410
041100            OR WH-REQUEST-ID NOT = WS-CURR-REQUEST-ID.            SQLA0411
041200*===============================================================  SQLA0412
041300 2050-PRIME-NODE.                                                 SQLA0413
041400     READ PLAN-NODE-FILE                                          SQLA0414
041500         AT END                                                   SQLA0415
041600             SET WH-AT-EOF TO TRUE                                SQLA0416
041700         NOT AT END                                               SQLA0417
041800             PERFORM 2055-FILL-HOLD-FROM-PN                       SQLA0418
041900     END-READ.                                                    SQLA0419
042000*===============================================================  SQLA0420
042100 2055-FILL-HOLD-FROM-PN.                                          SQLA0421
042200     MOVE "N"             TO WH-EOF.                              SQLA0422
042300     MOVE PN-REQUEST-ID   TO WH-REQUEST-ID.                       SQLA0423
042400     MOVE PN-SEQ          TO WH-SEQ.                              SQLA0424
042500     MOVE PN-DEPTH        TO WH-DEPTH.                            SQLA0425
042600     MOVE PN-NODE-TYPE    TO WH-NODE-TYPE.                        SQLA0426
042700     MOVE PN-RELATION     TO WH-RELATION.                         SQLA0427
042800     MOVE PN-ALIAS        TO WH-ALIAS.                            SQLA0428
042900     MOVE PN-PLAN-ROWS    TO WH-PLAN-ROWS.                        SQLA0429
043000     MOVE PN-PLAN-ROWS-F  TO WH-PLAN-ROWS-F.                      SQLA0430
043100     MOVE PN-ACT-ROWS     TO WH-ACT-ROWS.                         SQLA0431
043200     MOVE PN-ACT-ROWS-F   TO WH-ACT-ROWS-F.                       SQLA0432
043300     MOVE PN-ACT-LOOPS    TO WH-ACT-LOOPS.                        SQLA0433
043400     MOVE PN-PLAN-WIDTH   TO WH-PLAN-WIDTH.                       SQLA0434
043500     MOVE PN-FILTER       TO WH-FILTER.                           SQLA0435
043600     MOVE PN-INDEX-COND   TO WH-INDEX-COND.                       SQLA0436
043700     MOVE PN-SORT-METHOD  TO WH-SORT-METHOD.                      SQLA0437
043800     MOVE PN-SORT-SPACE-T TO WH-SORT-SPACE-T.                     SQLA0438
043900     MOVE PN-TEMP-READ    TO WH-TEMP-READ.                        SQLA0439
044000     MOVE PN-TEMP-WRITE   TO WH-TEMP-WRITE.                       SQLA0440
044100*===============================================================  SQLA0441
044200 2110-LOAD-ONE-NODE.                                              SQLA0442
044300     ADD 1 TO WS-NODE-COUNT.                                      SQLA0443
044400     IF WS-NODE-COUNT > WS-MAX-NODE-COUNT                         SQLA0444
044500         MOVE "Y" TO WS-OVER-THRESH-SW                            SQLA0445
044600     END-IF.                                                      SQLA0446
044700     IF WH-DEPTH > WS-MAX-NODE-DEPTH                              SQLA0447
044800         MOVE "Y" TO WS-OVER-THRESH-SW                            SQLA0448
044900     END-IF.                                                      SQLA0449
045000     IF WS-NODE-COUNT NOT > 500                                   SQLA0450
045100         SET WS-NODE-IX TO WS-NODE-COUNT                          SQLA0451
045200         MOVE WH-SEQ          TO WN-SEQ (WS-NODE-IX)              SQLA0452
045300         MOVE WH-DEPTH        TO WN-DEPTH (WS-NODE-IX)            SQLA0453
045400         MOVE WH-NODE-TYPE    TO WN-NODE-TYPE (WS-NODE-IX)        SQLA0454
045500         MOVE WH-RELATION     TO WN-RELATION (WS-NODE-IX)         SQLA0455
045600         MOVE WH-ALIAS        TO WN-ALIAS (WS-NODE-IX)            SQLA0456
045700         MOVE WH-PLAN-ROWS    TO WN-PLAN-ROWS (WS-NODE-IX)        SQLA0457
045800         MOVE WH-PLAN-ROWS-F  TO WN-PLAN-ROWS-F (WS-NODE-IX)      SQLA0458
045900         MOVE WH-ACT-ROWS     TO WN-ACT-ROWS (WS-NODE-IX)         SQLA0459
046000         MOVE WH-ACT-ROWS-F   TO WN-ACT-ROWS-F (WS-NODE-IX)       SQLA0460
046100         MOVE WH-ACT-LOOPS    TO WN-ACT-LOOPS (WS-NODE-IX)        SQLA0461
046200         MOVE WH-PLAN-WIDTH   TO WN-PLAN-WIDTH (WS-NODE-IX)       SQLA0462
046300         MOVE WH-FILTER       TO WN-FILTER (WS-NODE-IX)           SQLA0463
046400         MOVE WH-INDEX-COND   TO WN-INDEX-COND (WS-NODE-IX)       SQLA0464
046500         MOVE WH-SORT-METHOD  TO WN-SORT-METHOD (WS-NODE-IX)      SQLA0465
046600         MOVE WH-SORT-SPACE-T TO WN-SORT-SPACE-T (WS-NODE-IX)     SQLA0466
046700         MOVE WH-TEMP-READ    TO WN-TEMP-READ (WS-NODE-IX)        SQLA0467
046800         MOVE WH-TEMP-WRITE   TO WN-TEMP-WRITE (WS-NODE-IX)       SQLA0468
046900     END-IF.                                                      SQLA0469
047000     READ PLAN-NODE-FILE                                          SQLA0470
047100         AT END                                                   SQLA0471
047200             SET WH-AT-EOF TO TRUE                                SQLA0472
047300         NOT AT END                                               SQLA0473
047400             PERFORM 2055-FILL-HOLD-FROM-PN                       SQLA0474
047500     END-READ.                                                    SQLA0475
047600     IF WS-OVER-THRESH-SW = "Y"                                   SQLA0476
047700         MOVE "Y" TO WS-REJECT-SW                                 SQLA0477
047800     END-IF.                                                      SQLA0478
047900*===============================================================  SQLA0479
048000 2160-REJECT-REQUEST.                                             SQLA0480
048100     ADD 1 TO WS-TOT-REJECTED.                                    SQLA0481
048200     MOVE SPACES TO WS-REJ-LINE.                                  SQLA0482
048300     MOVE WS-CURR-REQUEST-ID TO RL-REQUEST-ID.                    SQLA0483
048400     WRITE RP-REPORT-LINE FROM WS-REJ-LINE AFTER ADVANCING 1 LINE.SQLA0484
048500*===============================================================  SQLA0485
048600 3000-NORMALIZE-NODES.                                            SQLA0486
048700     IF WS-NODE-COUNT = ZERO                                      SQLA0487
048800         GO 3000-EXIT                                             SQLA0488
048900     END-IF.                                                      SQLA0489
049000     PERFORM 3010-NORMALIZE-ONE                                   SQLA0490
049100         VARYING WS-NODE-X FROM 1 BY 1                            SQLA0491
049200         UNTIL WS-NODE-X > WS-NODE-COUNT.                         SQLA0492
049300 3000-EXIT.                                                       SQLA0493
049400     EXIT.                                                        SQLA0494
049500*===============================================================  SQLA0495
049600 3010-NORMALIZE-ONE.                                              SQLA0496
049700     SET WS-NODE-IX TO WS-NODE-X.                                 SQLA0497
049800     MOVE ZERO TO WN-EFF-ROWS (WS-NODE-IX).                       SQLA0498
049900     MOVE ZERO TO WN-TOT-ACT-ROWS (WS-NODE-IX).                   SQLA0499
050000     IF WN-ACT-ROWS-F (WS-NODE-IX) = "Y"                          SQLA0500
050100         MOVE "Y" TO WS-REQ-HAS-ACT-SW                            SQLA0501
050200         IF WN-ACT-LOOPS (WS-NODE-IX) > 0                         SQLA0502
050300             COMPUTE WN-TOT-ACT-ROWS (WS-NODE-IX) =               SQLA0503
050400                 WN-ACT-ROWS (WS-NODE-IX) *                       SQLA0504
050500                 WN-ACT-LOOPS (WS-NODE-IX)                        SQLA0505
050600         ELSE                                                     SQLA0506
050700             MOVE WN-ACT-ROWS (WS-NODE-IX)                        SQLA0507
050800                 TO WN-TOT-ACT-ROWS (WS-NODE-IX)                  SQLA0508
050900         END-IF                                                   SQLA0509
051000         MOVE WN-TOT-ACT-ROWS (WS-NODE-IX)                        SQLA0510
051100             TO WN-EFF-ROWS (WS-NODE-IX)                          SQLA0511
051200     ELSE                                                         SQLA0512
051300         IF WN-PLAN-ROWS-F (WS-NODE-IX) = "Y"                     SQLA0513
051400             MOVE WN-PLAN-ROWS (WS-NODE-IX)                       SQLA0514
051500                 TO WN-EFF-ROWS (WS-NODE-IX)                      SQLA0515
051600         END-IF                                                   SQLA0516
051700     END-IF.                                                      SQLA0517
051800*===============================================================  SQLA0518
051900 4000-RUN-RULE-ENGINE.                                            SQLA0519
052000     IF WS-NODE-COUNT = ZERO                                      SQLA0520
052100         GO 4000-EXIT                                             SQLA0521
052200     END-IF.                                                      SQLA0522
052300     PERFORM 4010-EVAL-ONE-NODE                                   SQLA0523
052400         VARYING WS-NODE-X FROM 1 BY 1                            SQLA0524
052500         UNTIL WS-NODE-X > WS-NODE-COUNT.                         SQLA0525
052600 4000-EXIT.                                                       SQLA0526
052700     EXIT.                                                        SQLA0527
052800*===============================================================  SQLA0528
052900 4010-EVAL-ONE-NODE.                                              SQLA0529
053000     SET WS-NODE-IX TO WS-NODE-X.                                 SQLA0530
053100     PERFORM 4100-CHECK-SEQ-SCAN-LARGE THRU 4100-EXIT.            SQLA0531
053200     PERFORM 4200-CHECK-NESTED-LOOP THRU 4200-EXIT.               SQLA0532
053300     PERFORM 4300-CHECK-SORT-SPILL THRU 4300-EXIT.                SQLA0533
053400     PERFORM 4400-CHECK-ROW-MISESTIMATE THRU 4400-EXIT.           SQLA0534
053500     PERFORM 4500-CHECK-MISSING-INDEX THRU 4500-EXIT.             SQLA0535
053600     PERFORM 4600-CHECK-WIDE-ROW-FETCH THRU 4600-EXIT.            SQLA0536
053700*===============================================================  SQLA0537
053800 4100-CHECK-SEQ-SCAN-LARGE.                                       SQLA0538
053900     MOVE ZERO TO WS-AP-COUNT.                                    SQLA0539
054000     INSPECT WN-NODE-TYPE (WS-NODE-IX) TALLYING WS-AP-COUNT       SQLA0540
054100         FOR ALL "SEQ SCAN".                                      SQLA0541
054200     IF WS-AP-COUNT = ZERO                                        SQLA0542
054300         GO 4100-EXIT                                             SQLA0543
054400     END-IF.                                                      SQLA0544
054500     IF WN-EFF-ROWS (WS-NODE-IX) < WS-SEQ-ROW-THRESH              SQLA0545
054600         GO 4100-EXIT                                             SQLA0546
054700     END-IF.                                                      SQLA0547
054800     COMPUTE WS-SCORE-WORK =                                      SQLA0548
054900         WN-EFF-ROWS (WS-NODE-IX) / WS-SEQ-SCAN-DIVISOR.          SQLA0549
055000     IF WS-SCORE-WORK > 1.000                                     SQLA0550
055100         MOVE 1.000 TO WS-SCORE-WORK                              SQLA0551
055200     END-IF.                                                      SQLA0552
055300     MOVE "SEQ_SCAN_LARGE"    TO WS-FIND-CODE.                    SQLA0553
055400     MOVE "SEQUENTIAL SCAN OVER A LARGE ROW SET"                  SQLA0554
055500         TO WS-FIND-TITLE.                                        SQLA0555
055600     MOVE WN-EFF-ROWS (WS-NODE-IX) TO WS-FIND-ROWS.               SQLA0556
055700     PERFORM 4650-RESOLVE-TABLE-NAME.                             SQLA0557
055800     PERFORM 4900-ADD-FINDING THRU 4900-EXIT.                     SQLA0558
055900     IF WN-RELATION (WS-NODE-IX) NOT = SPACES                     SQLA0559
056000        AND (WN-FILTER (WS-NODE-IX) NOT = SPACES                  SQLA0560
056100         OR WN-INDEX-COND (WS-NODE-IX) NOT = SPACES)              SQLA0561
056200         MOVE WN-FILTER (WS-NODE-IX)     TO WS-PT-FILTER-HALF     SQLA0562
056300         MOVE WN-INDEX-COND (WS-NODE-IX) TO WS-PT-INDEX-HALF      SQLA0563
056400         MOVE WN-RELATION (WS-NODE-IX) TO WS-CX-TABLE-NAME        SQLA0564
056500         PERFORM 4700-EXTRACT-COLUMNS                             SQLA0565
056600         IF WS-COLLIST-COUNT > ZERO                               SQLA0566
056700             PERFORM 4800-ADD-INDEX-SUGGESTION THRU 4800-EXIT     SQLA0567
056800         END-IF                                                   SQLA0568
056900     END-IF.                                                      SQLA0569
057000 4100-EXIT.                                                       SQLA0570
057100     EXIT.                                                        SQLA0571
057200*===============================================================  SQLA0572
057300 4200-CHECK-NESTED-LOOP.                                          SQLA0573
057400     IF WN-NODE-TYPE (WS-NODE-IX) NOT = "NESTED LOOP"             SQLA0574
057500         GO 4200-EXIT                                             SQLA0575
057600     END-IF.                                                      SQLA0576
057700     IF WS-NODE-X >= WS-NODE-COUNT                                SQLA0577
057800         GO 4200-EXIT                                             SQLA0578
057900     END-IF.                                                      SQLA0579
058000     SET WS-FIND-X TO WS-NODE-X.                                  SQLA0580
058100     ADD 1 TO WS-FIND-X.                                          SQLA0581
058200     SET WS-IDX-X TO WS-FIND-X.                                   SQLA0582
058300     IF WN-DEPTH (WS-IDX-X) NOT = WN-DEPTH (WS-NODE-IX) + 1       SQLA0583
058400         GO 4200-EXIT                                             SQLA0584
058500     END-IF.                                                      SQLA0585
058600     MOVE "N" TO WS-AP-FOUND-SW.                                  SQLA0586
058700     IF WS-FIND-X < WS-NODE-COUNT                                 SQLA0587
058800         PERFORM 4210-SCAN-FOR-SIBLING                            SQLA0588
058900             VARYING WS-AP-I FROM WS-FIND-X BY 1                  SQLA0589
059000             UNTIL WS-AP-I >= WS-NODE-COUNT OR WS-AP-FOUND        SQLA0590
059100     END-IF.                                                      SQLA0591
059200     IF NOT WS-AP-FOUND                                           SQLA0592
059300         GO 4200-EXIT                                             SQLA0593
059400     END-IF.                                                      SQLA0594
059500     IF WN-EFF-ROWS (WS-IDX-X) < WS-OUTER-ROW-THRESH              SQLA0595
059600         GO 4200-EXIT                                             SQLA0596
059700     END-IF.                                                      SQLA0597
059800     COMPUTE WS-SCORE-WORK =                                      SQLA0598
059900         WN-EFF-ROWS (WS-IDX-X) / WS-OUTER-DIVISOR.               SQLA0599
060000     IF WS-SCORE-WORK > 1.000                                     SQLA0600
060100         MOVE 1.000 TO WS-SCORE-WORK                              SQLA0601
060200     END-IF.                                                      SQLA0602
060300     MOVE "NESTED_LOOP_HUGE_OUTER"  TO WS-FIND-CODE.              SQLA0603
060400     MOVE "NESTED LOOP DRIVEN BY AN OVERSIZED OUTER ROW SET"      SQLA0604
060500         TO WS-FIND-TITLE.                                        SQLA0605
060600     MOVE WN-EFF-ROWS (WS-IDX-X) TO WS-FIND-ROWS.                 SQLA0606
060700     SET WS-NODE-IX TO WS-IDX-X.                                  SQLA0607
060800     PERFORM 4650-RESOLVE-TABLE-NAME.                             SQLA0608
060900     SET WS-NODE-IX TO WS-NODE-X.                                 SQLA0609
061000     PERFORM 4900-ADD-FINDING THRU 4900-EXIT.                     SQLA0610
061100 4200-EXIT.                                                       SQLA0611
061200     EXIT.                                                        SQLA0612
061300*===============================================================  SQLA0613
061400 4210-SCAN-FOR-SIBLING.                                           SQLA0614
061500     SET WS-IDX-X TO WS-AP-I.                                     SQLA0615
061600     ADD 1 TO WS-IDX-X.                                           SQLA0616
061700     IF WN-DEPTH (WS-IDX-X) <= WN-DEPTH (WS-NODE-IX)              SQLA0617
061800         MOVE "N" TO WS-AP-FOUND-SW                               SQLA0618
061900     ELSE                                                         SQLA0619
062000         IF WN-DEPTH (WS-IDX-X) = WN-DEPTH (WS-NODE-IX) + 1       SQLA0620
062100             MOVE "Y" TO WS-AP-FOUND-SW                           SQLA0621
062200         END-IF                                                   SQLA0622
062300     END-IF.                                                      SQLA0623
062400*===============================================================  SQLA0624
062500 4300-CHECK-SORT-SPILL.                                           SQLA0625
062600     MOVE ZERO TO WS-AP-COUNT.                                    SQLA0626
062700     INSPECT WN-NODE-TYPE (WS-NODE-IX) TALLYING WS-AP-COUNT       SQLA0627
062800         FOR ALL "SORT".                                          SQLA0628
062900     IF WS-AP-COUNT = ZERO                                        SQLA0629
063000         GO 4300-EXIT                                             SQLA0630
063100     END-IF.                                                      SQLA0631
063200     IF WN-SORT-SPACE-T (WS-NODE-IX) = "DISK"                     SQLA0632
063300        OR WN-SORT-SPACE-T (WS-NODE-IX) = "EXTERNAL"              SQLA0633
063400         CONTINUE                                                 SQLA0634
063500     ELSE                                                         SQLA0635
063600         MOVE ZERO TO WS-AP-COUNT                                 SQLA0636
063700         INSPECT WN-SORT-METHOD (WS-NODE-IX) TALLYING WS-AP-COUNT SQLA0637
063800             FOR ALL "DISK"                                       SQLA0638
063900         IF WS-AP-COUNT = ZERO                                    SQLA0639
064000             IF WN-TEMP-READ (WS-NODE-IX) = ZERO                  SQLA0640
064100                AND WN-TEMP-WRITE (WS-NODE-IX) = ZERO             SQLA0641
064200                 GO 4300-EXIT                                     SQLA0642
064300             END-IF                                               SQLA0643
064400         END-IF                                                   SQLA0644
064500     END-IF.                                                      SQLA0645
064600     MOVE 0.650 TO WS-SCORE-WORK.                                 SQLA0646
064700     MOVE "SORT_SPILL"         TO WS-FIND-CODE.                   SQLA0647
064800     MOVE "SORT SPILLED TO DISK DURING EXECUTION"                 SQLA0648
064900         TO WS-FIND-TITLE.                                        SQLA0649
065000     MOVE WN-EFF-ROWS (WS-NODE-IX) TO WS-FIND-ROWS.               SQLA0650
065100     PERFORM 4650-RESOLVE-TABLE-NAME.                             SQLA0651
065200     PERFORM 4900-ADD-FINDING THRU 4900-EXIT.                     SQLA0652
065300 4300-EXIT.                                                       SQLA0653
065400     EXIT.                                                        SQLA0654
065500*===============================================================  SQLA0655
065600 4400-CHECK-ROW-MISESTIMATE.                                      SQLA0656
065700     IF WN-PLAN-ROWS-F (WS-NODE-IX) NOT = "Y"                     SQLA0657
065800         GO 4400-EXIT                                             SQLA0658
065900     END-IF.                                                      SQLA0659
066000     IF WN-ACT-ROWS-F (WS-NODE-IX) NOT = "Y"                      SQLA0660
066100         GO 4400-EXIT                                             SQLA0661
066200     END-IF.                                                      SQLA0662
066300     MOVE WN-PLAN-ROWS (WS-NODE-IX) TO WS-HIGH-ROWS.              SQLA0663
066400     IF WS-HIGH-ROWS = ZERO                                       SQLA0664
066500         MOVE 1 TO WS-HIGH-ROWS                                   SQLA0665
066600     END-IF.                                                      SQLA0666
066700     MOVE WN-TOT-ACT-ROWS (WS-NODE-IX) TO WS-LOW-ROWS.            SQLA0667
066800     IF WS-LOW-ROWS = ZERO                                        SQLA0668
066900         MOVE 1 TO WS-LOW-ROWS                                    SQLA0669
067000     END-IF.                                                      SQLA0670
067100     IF WS-HIGH-ROWS < WS-LOW-ROWS                                SQLA0671
067200         MOVE WS-HIGH-ROWS TO WS-SWAP-ROWS-TEMP                   SQLA0672
067300         MOVE WS-LOW-ROWS  TO WS-HIGH-ROWS                        SQLA0673
067400         MOVE WS-SWAP-ROWS-TEMP TO WS-LOW-ROWS                    SQLA0674
067500     END-IF.                                                      SQLA0675
067600     COMPUTE WS-RATIO-WORK = WS-HIGH-ROWS / WS-LOW-ROWS.          SQLA0676
067700     IF WS-RATIO-WORK < WS-MISEST-RATIO                           SQLA0677
067800         GO 4400-EXIT                                             SQLA0678
067900     END-IF.                                                      SQLA0679
068000     COMPUTE WS-SCORE-WORK =                                      SQLA0680
068100         WS-RATIO-WORK / WS-MISEST-DIVISOR.                       SQLA0681
068200     IF WS-SCORE-WORK > 1.000                                     SQLA0682
068300         MOVE 1.000 TO WS-SCORE-WORK                              SQLA0683
068400     END-IF.                                                      SQLA0684
068500     MOVE "ROW_MISESTIMATE"    TO WS-FIND-CODE.                   SQLA0685
068600     MOVE "PLANNER ROW ESTIMATE FAR FROM ACTUAL ROW COUNT"        SQLA0686
068700         TO WS-FIND-TITLE.                                        SQLA0687
068800     MOVE WS-HIGH-ROWS TO WS-FIND-ROWS.                           SQLA0688
068900     PERFORM 4650-RESOLVE-TABLE-NAME.                             SQLA0689
069000     PERFORM 4900-ADD-FINDING THRU 4900-EXIT.                     SQLA0690
069100 4400-EXIT.                                                       SQLA0691
069200     EXIT.                                                        SQLA0692
069300*===============================================================  SQLA0693
069400 4500-CHECK-MISSING-INDEX.                                        SQLA0694
069500     MOVE ZERO TO WS-AP-COUNT.                                    SQLA0695
069600     INSPECT WN-NODE-TYPE (WS-NODE-IX) TALLYING WS-AP-COUNT       SQLA0696
069700         FOR ALL "SEQ SCAN".                                      SQLA0697
069800     IF WS-AP-COUNT = ZERO                                        SQLA0698
069900         GO 4500-EXIT                                             SQLA0699
070000     END-IF.                                                      SQLA0700
070100     IF WN-INDEX-COND (WS-NODE-IX) NOT = SPACES                   SQLA0701
070200         GO 4500-EXIT                                             SQLA0702
070300     END-IF.                                                      SQLA0703
070400     IF WN-EFF-ROWS (WS-NODE-IX) < WS-SEQ-ROW-THRESH              SQLA0704
070500         GO 4500-EXIT                                             SQLA0705
070600     END-IF.                                                      SQLA0706
070700     IF WN-FILTER (WS-NODE-IX) = SPACES                           SQLA0707
070800         GO 4500-EXIT                                             SQLA0708
070900     END-IF.                                                      SQLA0709
071000     PERFORM 4650-RESOLVE-TABLE-NAME.                             SQLA0710
071100     MOVE WN-FILTER (WS-NODE-IX)     TO WS-PT-FILTER-HALF.        SQLA0711
071200     MOVE WN-INDEX-COND (WS-NODE-IX) TO WS-PT-INDEX-HALF.         SQLA0712
071300     MOVE WN-RELATION (WS-NODE-IX) TO WS-CX-TABLE-NAME.           SQLA0713
071400     PERFORM 4700-EXTRACT-COLUMNS.                                SQLA0714
071500     IF WS-COLLIST-COUNT = ZERO                                   SQLA0715
071600         GO 4500-EXIT                                             SQLA0716
071700     END-IF.                                                      SQLA0717
071800     MOVE 0.750 TO WS-SCORE-WORK.                                 SQLA0718
071900     MOVE "MISSING_INDEX"      TO WS-FIND-CODE.                   SQLA0719
072000     MOVE "CANDIDATE INDEX MAY ELIMINATE A FILTERED SEQ SCAN"     SQLA0720
072100         TO WS-FIND-TITLE.                                        SQLA0721
072200     MOVE WN-EFF-ROWS (WS-NODE-IX) TO WS-FIND-ROWS.               SQLA0722
072300     PERFORM 4900-ADD-FINDING THRU 4900-EXIT.                     SQLA0723
072400     IF WN-RELATION (WS-NODE-IX) NOT = SPACES                     SQLA0724
072500         PERFORM 4800-ADD-INDEX-SUGGESTION THRU 4800-EXIT         SQLA0725
072600     END-IF.                                                      SQLA0726
072700 4500-EXIT.                                                       SQLA0727
072800     EXIT.                                                        SQLA0728
072900*===============================================================  SQLA0729
073000 4600-CHECK-WIDE-ROW-FETCH.                                       SQLA0730
073100     IF WN-PLAN-WIDTH (WS-NODE-IX) < WS-WIDE-ROW-BYTES            SQLA0731
073200         GO 4600-EXIT                                             SQLA0732
073300     END-IF.                                                      SQLA0733
073400     IF WN-EFF-ROWS (WS-NODE-IX) < WS-WIDE-ROW-MIN-ROWS           SQLA0734
073500         GO 4600-EXIT                                             SQLA0735
073600     END-IF.                                                      SQLA0736
073700     MOVE 0.450 TO WS-SCORE-WORK.                                 SQLA0737
073800     MOVE "WIDE_ROW_FETCH"     TO WS-FIND-CODE.                   SQLA0738
073900     MOVE "NODE FETCHES UNUSUALLY WIDE ROWS"                      SQLA0739
074000         TO WS-FIND-TITLE.                                        SQLA0740
074100     MOVE WN-EFF-ROWS (WS-NODE-IX) TO WS-FIND-ROWS.               SQLA0741
074200     PERFORM 4650-RESOLVE-TABLE-NAME.                             SQLA0742
074300     PERFORM 4900-ADD-FINDING THRU 4900-EXIT.                     SQLA0743
074400 4600-EXIT.                                                       SQLA0744
074500     EXIT.                                                        SQLA0745
074600*===============================================================  SQLA0746
074700 4650-RESOLVE-TABLE-NAME.                                         SQLA0747
074800*    TABLE = RELATION NAME, ELSE ALIAS, ELSE LITERAL "TABLE".     SQLA0748
074900     IF WN-RELATION (WS-NODE-IX) NOT = SPACES                     SQLA0749
075000         MOVE WN-RELATION (WS-NODE-IX) TO WS-FIND-TABLE           SQLA0750
075100     ELSE                                                         SQLA0751
075200         IF WN-ALIAS (WS-NODE-IX) NOT = SPACES                    SQLA0752
075300             MOVE WN-ALIAS (WS-NODE-IX) TO WS-FIND-TABLE          SQLA0753
075400         ELSE                                                     SQLA0754
075500             MOVE "TABLE" TO WS-FIND-TABLE                        SQLA0755
075600         END-IF                                                   SQLA0756
075700     END-IF.                                                      SQLA0757
075800*===============================================================  SQLA0758
075900 4700-EXTRACT-COLUMNS.                                            SQLA0759
076000     MOVE ZERO TO WS-COLLIST-COUNT.                               SQLA0760
076100     MOVE WS-PT-FILTER-HALF TO WS-PRED-TEXT (1:60).               SQLA0761
076200     MOVE WS-PT-INDEX-HALF  TO WS-PRED-TEXT (61:60).              SQLA0762
076300     PERFORM 4710-SCAN-PRED-TEXT                                  SQLA0763
076400         VARYING WS-CX-I FROM 1 BY 1                              SQLA0764
076500         UNTIL WS-CX-I > 120.                                     SQLA0765
076600*===============================================================  SQLA0766
076700 4710-SCAN-PRED-TEXT.                                             SQLA0767
076800     MOVE WS-PRED-TEXT (WS-CX-I:1) TO WS-CX-CHAR.                 SQLA0768
076900     IF (WS-CX-CHAR >= "A" AND WS-CX-CHAR <= "Z")                 SQLA0769
077000        OR (WS-CX-CHAR >= "a" AND WS-CX-CHAR <= "z")              SQLA0770
077100         MOVE WS-CX-I TO WS-CX-START                              SQLA0771
077200         PERFORM 4712-FIND-IDENT-END                              SQLA0772
077300         PERFORM 4714-CHECK-FOLLOWED-BY-OP THRU 4714-EXIT         SQLA0773
077400     END-IF.                                                      SQLA0774
077500*===============================================================  SQLA0775
077600 4712-FIND-IDENT-END.                                             SQLA0776
077700     MOVE WS-CX-START TO WS-CX-J.                                 SQLA0777
077800     PERFORM 4713-ADVANCE-IDENT                                   SQLA0778
077900         UNTIL WS-CX-J > 120.                                     SQLA0779
078000     COMPUTE WS-CX-LEN = WS-CX-J - WS-CX-START.                   SQLA0780
078100     IF WS-CX-LEN > 40                                            SQLA0781
078200         MOVE 40 TO WS-CX-LEN                                     SQLA0782
078300     END-IF.                                                      SQLA0783
078400     MOVE SPACES TO WS-CX-IDENT.                                  SQLA0784
078500     IF WS-CX-LEN > ZERO                                          SQLA0785
078600         MOVE WS-PRED-TEXT (WS-CX-START:WS-CX-LEN)                SQLA0786
078700             TO WS-CX-IDENT (1:WS-CX-LEN)                         SQLA0787
078800     END-IF.                                                      SQLA0788
078900     SET WS-CX-I TO WS-CX-J.                                      SQLA0789
079000     SUBTRACT 1 FROM WS-CX-I.                                     SQLA0790
079100*===============================================================  SQLA0791
079200 4713-ADVANCE-IDENT.                                              SQLA0792
079300     MOVE WS-PRED-TEXT (WS-CX-J:1) TO WS-CX-CHAR.                 SQLA0793
079400     IF (WS-CX-CHAR >= "A" AND WS-CX-CHAR <= "Z")                 SQLA0794
079500        OR (WS-CX-CHAR >= "a" AND WS-CX-CHAR <= "z")              SQLA0795
079600        OR (WS-CX-CHAR >= "0" AND WS-CX-CHAR <= "9")              SQLA0796
079700        OR WS-CX-CHAR = "_" OR WS-CX-CHAR = "."                   SQLA0797
079800         ADD 1 TO WS-CX-J                                         SQLA0798
079900     ELSE                                                         SQLA0799
080000         MOVE 121 TO WS-CX-J                                      SQLA0800
080100     END-IF.                                                      SQLA0801
080200*===============================================================  SQLA0802
080300 4714-CHECK-FOLLOWED-BY-OP.                                       SQLA0803
080400     IF WS-CX-IDENT = "TRUE" OR WS-CX-IDENT = "FALSE"             SQLA0804
080500        OR WS-CX-IDENT = "NULL" OR WS-CX-IDENT = SPACES           SQLA0805
080600         GO 4714-EXIT                                             SQLA0806
080700     END-IF.                                                      SQLA0807
080800     SET WS-CX-J TO WS-CX-I.                                      SQLA0808
080900     ADD 1 TO WS-CX-J.                                            SQLA0809
081000     PERFORM 4715-SKIP-BLANKS                                     SQLA0810
081100         UNTIL WS-CX-J > 120.                                     SQLA0811
081200     IF WS-CX-J > 120                                             SQLA0812
081300         GO 4714-EXIT                                             SQLA0813
081400     END-IF.                                                      SQLA0814
081500     MOVE WS-PRED-TEXT (WS-CX-J:1) TO WS-CX-CHAR.                 SQLA0815
081600     IF WS-CX-CHAR = "=" OR WS-CX-CHAR = "<" OR WS-CX-CHAR = ">"  SQLA0816
081700        OR WS-CX-CHAR = "!"                                       SQLA0817
081800         PERFORM 4716-STRIP-AND-ADD                               SQLA0818
081900     END-IF.                                                      SQLA0819
082000 4714-EXIT.                                                       SQLA0820
082100     EXIT.                                                        SQLA0821
082200*===============================================================  SQLA0822
082300 4715-SKIP-BLANKS.                                                SQLA0823
082400     MOVE WS-PRED-TEXT (WS-CX-J:1) TO WS-CX-CHAR.                 SQLA0824
082500     IF WS-CX-CHAR = SPACE                                        SQLA0825
082600         ADD 1 TO WS-CX-J                                         SQLA0826
082700     ELSE                                                         SQLA0827
082800         MOVE 121 TO WS-CX-J                                      SQLA0828
082900     END-IF.                                                      SQLA0829
083000*===============================================================  SQLA0830
083100 4716-STRIP-AND-ADD.                                              SQLA0831
083200     MOVE ZERO TO WS-CX-DOTPOS.                                   SQLA0832
083300     PERFORM 4717-FIND-LAST-DOT                                   SQLA0833
083400         VARYING WS-CX-J FROM 1 BY 1                              SQLA0834
083500         UNTIL WS-CX-J > 40.                                      SQLA0835
083600     IF WS-CX-DOTPOS > ZERO                                       SQLA0836
083700         MOVE WS-CX-IDENT (WS-CX-DOTPOS + 1:40 - WS-CX-DOTPOS)    SQLA0837
083800             TO WS-CX-IDENT                                       SQLA0838
083900     END-IF.                                                      SQLA0839
084000     MOVE "N" TO WS-DUP-FOUND-SW.                                 SQLA0840
084100     IF WS-COLLIST-COUNT > ZERO                                   SQLA0841
084200         PERFORM 4718-CHECK-DUP                                   SQLA0842
084300             VARYING WS-CX-J FROM 1 BY 1                          SQLA0843
084400             UNTIL WS-CX-J > WS-COLLIST-COUNT                     SQLA0844
084500     END-IF.                                                      SQLA0845
084600     IF NOT WS-DUP-FOUND AND WS-COLLIST-COUNT < 30                SQLA0846
084700         ADD 1 TO WS-COLLIST-COUNT                                SQLA0847
084800         MOVE WS-CX-IDENT TO WC-COLUMN (WS-COLLIST-COUNT)         SQLA0848
084900     END-IF.                                                      SQLA0849
085000*===============================================================  SQLA0850
085100 4717-FIND-LAST-DOT.                                              SQLA0851
085200     IF WS-CX-IDENT (WS-CX-J:1) = "."                             SQLA0852
085300         MOVE WS-CX-J TO WS-CX-DOTPOS                             SQLA0853
085400     END-IF.                                                      SQLA0854
085500*===============================================================  SQLA0855
085600 4718-CHECK-DUP.                                                  SQLA0856
085700     IF WC-COLUMN (WS-CX-J) = WS-CX-IDENT                         SQLA0857
085800         MOVE "Y" TO WS-DUP-FOUND-SW                              SQLA0858
085900     END-IF.                                                      SQLA0859
086000*===============================================================  SQLA0860
086100 4800-ADD-INDEX-SUGGESTION.                                       SQLA0861
086200     MOVE SPACES TO WS-COLLIST-TEXT.                              SQLA0862
086300     MOVE 1 TO WS-COLLIST-PTR.                                    SQLA0863
086400     PERFORM 4810-APPEND-COLUMN                                   SQLA0864
086500         VARYING WS-IDX-X FROM 1 BY 1                             SQLA0865
086600         UNTIL WS-IDX-X > WS-COLLIST-COUNT.                       SQLA0866
086700     MOVE "N" TO WS-DUP-FOUND-SW.                                 SQLA0867
086800     IF WS-INDEX-COUNT > ZERO                                     SQLA0868
086900         PERFORM 4820-CHECK-IDX-DUP                               SQLA0869
087000             VARYING WS-IDX-X FROM 1 BY 1                         SQLA0870
087100             UNTIL WS-IDX-X > WS-INDEX-COUNT                      SQLA0871
087200     END-IF.                                                      SQLA0872
087300     IF WS-DUP-FOUND OR WS-INDEX-COUNT NOT < 500                  SQLA0873
087400         GO 4800-EXIT                                             SQLA0874
087500     END-IF.                                                      SQLA0875
087600     PERFORM 4830-BUILD-NAME.                                     SQLA0876
087700     PERFORM 4840-BUILD-DDL.                                      SQLA0877
087800     ADD 1 TO WS-INDEX-COUNT.                                     SQLA0878
087900     SET WS-IDX-X TO WS-INDEX-COUNT.                              SQLA0879
088000     MOVE WS-CX-TABLE-NAME TO WX-TABLE (WS-IDX-X).                SQLA0880
088100     MOVE WS-COLLIST-TEXT  TO WX-COLUMNS (WS-IDX-X).              SQLA0881
088200     MOVE WS-IB-NAME       TO WX-NAME (WS-IDX-X).                 SQLA0882
088300     MOVE WS-IB-DDL        TO WX-DDL (WS-IDX-X).                  SQLA0883
088400     ADD 1 TO WS-TOT-SUGGESTIONS.                                 SQLA0884
088500 4800-EXIT.                                                       SQLA0885
088600     EXIT.                                                        SQLA0886
088700*===============================================================  SQLA0887
088800 4810-APPEND-COLUMN.                                              SQLA0888
088900     IF WS-IDX-X > 1                                              SQLA0889
089000         STRING "," DELIMITED BY SIZE                             SQLA0890
089100             INTO WS-COLLIST-TEXT                                 SQLA0891
089200             WITH POINTER WS-COLLIST-PTR                          SQLA0892
089300             ON OVERFLOW CONTINUE                                 SQLA0893
089400         END-STRING                                               SQLA0894
089500     END-IF.                                                      SQLA0895
089600     STRING WC-COLUMN (WS-IDX-X) DELIMITED BY SPACE               SQLA0896
089700         INTO WS-COLLIST-TEXT                                     SQLA0897
089800         WITH POINTER WS-COLLIST-PTR                              SQLA0898
089900         ON OVERFLOW CONTINUE                                     SQLA0899
090000     END-STRING.                                                  SQLA0900
090100*===============================================================  SQLA0901
090200 4820-CHECK-IDX-DUP.                                              SQLA0902
090300     IF WX-TABLE (WS-IDX-X) = WS-CX-TABLE-NAME                    SQLA0903
090400        AND WX-COLUMNS (WS-IDX-X) = WS-COLLIST-TEXT               SQLA0904
090500         MOVE "Y" TO WS-DUP-FOUND-SW                              SQLA0905
090600     END-IF.                                                      SQLA0906
090700*===============================================================  SQLA0907
090800 4830-BUILD-NAME.                                                 SQLA0908
090900     MOVE SPACES TO WS-IB-NAME.                                   SQLA0909
091000     MOVE 1 TO WS-IB-PTR.                                         SQLA0910
091100     STRING "IDX_" DELIMITED BY SIZE                              SQLA0911
091200             WS-CX-TABLE-NAME DELIMITED BY SPACE                  SQLA0912
091300             "_"  DELIMITED BY SIZE                               SQLA0913
091400             WS-COLLIST-TEXT DELIMITED BY SPACE                   SQLA0914
091500         INTO WS-IB-NAME                                          SQLA0915
091600         WITH POINTER WS-IB-PTR                                   SQLA0916
091700         ON OVERFLOW CONTINUE                                     SQLA0917
091800     END-STRING.                                                  SQLA0918
091900     INSPECT WS-IB-NAME CONVERTING                                SQLA0919
092000         "abcdefghijklmnopqrstuvwxyz"                             SQLA0920
092100         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         SQLA0921
092200     PERFORM 4835-SANITIZE-NAME                                   SQLA0922
092300         VARYING WS-IB-I FROM 1 BY 1                              SQLA0923
092400         UNTIL WS-IB-I > 40.                                      SQLA0924
092500*===============================================================  SQLA0925
092600 4835-SANITIZE-NAME.                                              SQLA0926
092700     MOVE WS-IB-NAME (WS-IB-I:1) TO WS-IB-C.                      SQLA0927
092800     IF (WS-IB-C >= "A" AND WS-IB-C <= "Z")                       SQLA0928
092900        OR (WS-IB-C >= "0" AND WS-IB-C <= "9")                    SQLA0929
093000        OR WS-IB-C = "_" OR WS-IB-C = SPACE                       SQLA0930
093100         CONTINUE                                                 SQLA0931
093200     ELSE                                                         SQLA0932
093300         MOVE "_" TO WS-IB-NAME (WS-IB-I:1)                       SQLA0933
093400     END-IF.                                                      SQLA0934
093500*===============================================================  SQLA0935
093600 4840-BUILD-DDL.                                                  SQLA0936
093700     MOVE SPACES TO WS-IB-DDL.                                    SQLA0937
093800     MOVE 1 TO WS-IB-PTR.                                         SQLA0938
093900     STRING "CREATE INDEX " DELIMITED BY SIZE                     SQLA0939
094000             WS-IB-NAME DELIMITED BY SPACE                        SQLA0940
094100             " ON "     DELIMITED BY SIZE                         SQLA0941
094200             WS-CX-TABLE-NAME DELIMITED BY SPACE                  SQLA0942
094300             " ("       DELIMITED BY SIZE                         SQLA0943
094400             WS-COLLIST-TEXT DELIMITED BY SPACE                   SQLA0944
094500             ");"       DELIMITED BY SIZE                         SQLA0945
094600         INTO WS-IB-DDL                                           SQLA0946
094700         WITH POINTER WS-IB-PTR                                   SQLA0947
094800         ON OVERFLOW CONTINUE                                     SQLA0948
094900     END-STRING.                                                  SQLA0949
095000*===============================================================  SQLA0950
095100 4900-ADD-FINDING.                                                SQLA0951
095200    IF WS-FINDING-COUNT NOT < 999                                 SQLA0952
095300        GO 4900-EXIT                                              SQLA0953
095400    END-IF.                                                       SQLA0954
095500    PERFORM 4950-DERIVE-SEVERITY THRU 4950-EXIT.                  SQLA0955
095600    ADD 1 TO WS-FINDING-COUNT.                                    SQLA0956
095700    SET WS-FIND-IX TO WS-FINDING-COUNT.                           SQLA0957
095800    MOVE WS-FIND-CODE     TO WF-CODE     (WS-FIND-IX).            SQLA0958
095900    MOVE WS-FIND-TITLE    TO WF-TITLE    (WS-FIND-IX).            SQLA0959
096000    MOVE WS-CURR-SEVERITY TO WF-SEVERITY (WS-FIND-IX).            SQLA0960
096100    MOVE WS-SCORE-WORK    TO WF-SCORE    (WS-FIND-IX).            SQLA0961
096200    MOVE WS-FIND-ROWS     TO WF-ROWS     (WS-FIND-IX).            SQLA0962
096300    MOVE WS-FIND-TABLE    TO WF-TABLE    (WS-FIND-IX).            SQLA0963
096400    MOVE WS-FINDING-COUNT TO WF-EMIT-SEQ (WS-FIND-IX).            SQLA0964
096500    ADD 1 TO WS-TOT-FINDINGS.                                     SQLA0965
096600 4900-EXIT.                                                       SQLA0966
096700    EXIT.                                                         SQLA0967
096800*===============================================================  SQLA0968
096900 4950-DERIVE-SEVERITY.                                            SQLA0969
097000    IF WS-SCORE-WORK >= 0.800                                     SQLA0970
097100        MOVE "HIGH  " TO WS-CURR-SEVERITY                         SQLA0971
097200        ADD 1 TO WS-TOT-HIGH                                      SQLA0972
097300    ELSE                                                          SQLA0973
097400        IF WS-SCORE-WORK >= 0.500                                 SQLA0974
097500            MOVE "MEDIUM" TO WS-CURR-SEVERITY                     SQLA0975
097600            ADD 1 TO WS-TOT-MEDIUM                                SQLA0976
097700        ELSE                                                      SQLA0977
097800            MOVE "LOW   " TO WS-CURR-SEVERITY                     SQLA0978
097900            ADD 1 TO WS-TOT-LOW                                   SQLA0979
098000        END-IF                                                    SQLA0980
098100    END-IF.                                                       SQLA0981
098200 4950-EXIT.                                                       SQLA0982
098300    EXIT.                                                         SQLA0983
098400*===============================================================  SQLA0984
098500 5000-RANK-FINDINGS.                                              SQLA0985
098600     IF WS-FINDING-COUNT < 2                                      SQLA0986
098700         GO 5000-EXIT                                             SQLA0987
098800     END-IF.                                                      SQLA0988
098900     PERFORM 5010-OUTER-PASS                                      SQLA0989
099000         VARYING WS-FIND-X FROM 1 BY 1                            SQLA0990
099100         UNTIL WS-FIND-X > WS-FINDING-COUNT.                      SQLA0991
099200 5000-EXIT.                                                       SQLA0992
099300     EXIT.                                                        SQLA0993
099400*===============================================================  SQLA0994
099500 5010-OUTER-PASS.                                                 SQLA0995
099600     MOVE "N" TO WS-SWAP-MADE-SW.                                 SQLA0996
099700     PERFORM 5020-INNER-PASS                                      SQLA0997
099800         VARYING WS-IDX-X FROM 1 BY 1                             SQLA0998
099900         UNTIL WS-IDX-X > WS-FINDING-COUNT - 1.                   SQLA0999
100000     IF NOT WS-SWAP-MADE                                          SQLA1000
100100         MOVE WS-FINDING-COUNT TO WS-FIND-X                       SQLA1001
100200     END-IF.                                                      SQLA1002
100300*===============================================================  SQLA1003
100400 5020-INNER-PASS.                                                 SQLA1004
100500     SET WS-NODE-IX TO WS-IDX-X.                                  SQLA1005
100600     SET WS-FIND-IX TO WS-IDX-X.                                  SQLA1006
100700     ADD 1 TO WS-FIND-IX.                                         SQLA1007
100800     IF WF-SCORE (WS-NODE-IX) < WF-SCORE (WS-FIND-IX)             SQLA1008
100900         PERFORM 5025-SWAP-ENTRIES                                SQLA1009
101000         MOVE "Y" TO WS-SWAP-MADE-SW                              SQLA1010
101100     ELSE                                                         SQLA1011
101200         IF WF-SCORE (WS-NODE-IX) = WF-SCORE (WS-FIND-IX)         SQLA1012
101300            AND WF-EMIT-SEQ (WS-NODE-IX) >                        SQLA1013
101400                WF-EMIT-SEQ (WS-FIND-IX)                          SQLA1014
101500             PERFORM 5025-SWAP-ENTRIES                            SQLA1015
101600             MOVE "Y" TO WS-SWAP-MADE-SW                          SQLA1016
101700         END-IF                                                   SQLA1017
101800     END-IF.                                                      SQLA1018
101900*===============================================================  SQLA1019
102000 5025-SWAP-ENTRIES.                                               SQLA1020
102100     MOVE WF-CODE     (WS-NODE-IX) TO FS-CODE.                    SQLA1021
102200     MOVE WF-TITLE    (WS-NODE-IX) TO FS-TITLE.                   SQLA1022
102300     MOVE WF-SEVERITY (WS-NODE-IX) TO FS-SEVERITY.                SQLA1023
102400     MOVE WF-SCORE    (WS-NODE-IX) TO FS-SCORE.                   SQLA1024
102500     MOVE WF-ROWS     (WS-NODE-IX) TO FS-ROWS.                    SQLA1025
102600     MOVE WF-TABLE    (WS-NODE-IX) TO FS-TABLE.                   SQLA1026
102700     MOVE WF-EMIT-SEQ (WS-NODE-IX) TO FS-EMIT-SEQ.                SQLA1027
102800     MOVE WF-CODE     (WS-FIND-IX) TO WF-CODE     (WS-NODE-IX).   SQLA1028
102900     MOVE WF-TITLE    (WS-FIND-IX) TO WF-TITLE    (WS-NODE-IX).   SQLA1029
103000     MOVE WF-SEVERITY (WS-FIND-IX) TO WF-SEVERITY (WS-NODE-IX).   SQLA1030
103100     MOVE WF-SCORE    (WS-FIND-IX) TO WF-SCORE    (WS-NODE-IX).   SQLA1031
103200     MOVE WF-ROWS     (WS-FIND-IX) TO WF-ROWS     (WS-NODE-IX).   SQLA1032
103300     MOVE WF-TABLE    (WS-FIND-IX) TO WF-TABLE    (WS-NODE-IX).   SQLA1033
103400     MOVE WF-EMIT-SEQ (WS-FIND-IX) TO WF-EMIT-SEQ (WS-NODE-IX).   SQLA1034
103500     MOVE FS-CODE      TO WF-CODE     (WS-FIND-IX).               SQLA1035
103600     MOVE FS-TITLE     TO WF-TITLE    (WS-FIND-IX).               SQLA1036
103700     MOVE FS-SEVERITY  TO WF-SEVERITY (WS-FIND-IX).               SQLA1037
103800     MOVE FS-SCORE     TO WF-SCORE    (WS-FIND-IX).               SQLA1038
103900     MOVE FS-ROWS      TO WF-ROWS     (WS-FIND-IX).               SQLA1039
104000     MOVE FS-TABLE     TO WF-TABLE    (WS-FIND-IX).               SQLA1040
104100     MOVE FS-EMIT-SEQ  TO WF-EMIT-SEQ (WS-FIND-IX).               SQLA1041
104200*===============================================================  SQLA1042
104300 5100-COMPUTE-CONFIDENCE.                                         SQLA1043
104400     MOVE 0.70 TO WS-CONF-VALUE.                                  SQLA1044
104500     IF NOT WS-REQ-HAS-ACTUAL                                     SQLA1045
104600         SUBTRACT 0.10 FROM WS-CONF-VALUE                         SQLA1046
104700     END-IF.                                                      SQLA1047
104800     IF WS-CONF-VALUE < 0.30                                      SQLA1048
104900         MOVE 0.30 TO WS-CONF-VALUE                               SQLA1049
105000     END-IF.                                                      SQLA1050
105100     IF WS-CONF-VALUE > 0.95                                      SQLA1051
105200         MOVE 0.95 TO WS-CONF-VALUE                               SQLA1052
105300     END-IF.                                                      SQLA1053
105400*===============================================================  SQLA1054
105500 6000-SCAN-ANTIPATTERNS.                                          SQLA1055
105600     MOVE WS-SAVE-SQL-TEXT TO WS-SQL-UPPER.                       SQLA1056
105700     INSPECT WS-SQL-UPPER CONVERTING                              SQLA1057
105800         "abcdefghijklmnopqrstuvwxyz"                             SQLA1058
105900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         SQLA1059
106000     PERFORM 6050-STRIP-SQL-COMMENTS.                             SQLA1060
106100     PERFORM 6100-CHECK-SELECT-STAR THRU 6100-EXIT.               SQLA1061
106200     PERFORM 6200-CHECK-MISSING-LIMIT THRU 6200-EXIT.             SQLA1062
106300     PERFORM 6300-CHECK-FUNCTION-IN-WHERE THRU 6300-EXIT.         SQLA1063
106400     PERFORM 6400-CHECK-CAST-OPERATOR THRU 6400-EXIT.             SQLA1064
106500     PERFORM 6500-CHECK-LARGE-IN-LIST THRU 6500-EXIT.             SQLA1065
106600*===============================================================  SQLA1066
106700 6050-STRIP-SQL-COMMENTS.                                         SQLA1067
106800*    BLANK OUT -- LINE COMMENTS AND /* */ BLOCK COMMENTS SO THE   SQLA1068
106900*    PATTERN CHECKS BELOW DO NOT TRIP ON TEXT INSIDE A COMMENT.   SQLA1069
107000     MOVE "N" TO WS-AP-INCMT-SW.                                  SQLA1070
107100     PERFORM 6055-STRIP-ONE-POS                                   SQLA1071
107200         VARYING WS-AP-I FROM 1 BY 1                              SQLA1072
107300         UNTIL WS-AP-I > 200.                                     SQLA1073
107400*===============================================================  SQLA1074
107500 6055-STRIP-ONE-POS.                                              SQLA1075
107600     IF WS-AP-IN-COMMENT                                          SQLA1076
107700         IF WS-AP-I < 200                                         SQLA1077
107800            AND WS-SQL-UPPER (WS-AP-I:2) = "*/"                   SQLA1078
107900             MOVE SPACES TO WS-SQL-UPPER (WS-AP-I:2)              SQLA1079
108000             MOVE "N" TO WS-AP-INCMT-SW                           SQLA1080
108100         ELSE                                                     SQLA1081
108200             MOVE SPACE TO WS-SQL-UPPER (WS-AP-I:1)               SQLA1082
108300         END-IF                                                   SQLA1083
108400     ELSE                                                         SQLA1084
108500         IF WS-AP-I < 200                                         SQLA1085
108600            AND WS-SQL-UPPER (WS-AP-I:2) = "--"                   SQLA1086
108700             MOVE SPACES                                          SQLA1087
108800                 TO WS-SQL-UPPER (WS-AP-I:201 - WS-AP-I)          SQLA1088
108900         ELSE                                                     SQLA1089
109000             IF WS-AP-I < 200                                     SQLA1090
109100                AND WS-SQL-UPPER (WS-AP-I:2) = "/*"               SQLA1091
109200                 MOVE SPACES TO WS-SQL-UPPER (WS-AP-I:2)          SQLA1092
109300                 MOVE "Y" TO WS-AP-INCMT-SW                       SQLA1093
109400             END-IF                                               SQLA1094
109500         END-IF                                                   SQLA1095
109600     END-IF.                                                      SQLA1096
109700*===============================================================  SQLA1097
109800 6100-CHECK-SELECT-STAR.                                          SQLA1098
109900     MOVE ZERO TO WS-AP-COUNT.                                    SQLA1099
110000     INSPECT WS-SQL-UPPER TALLYING WS-AP-COUNT                    SQLA1100
110100         FOR ALL "SELECT *".                                      SQLA1101
110200     IF WS-AP-COUNT = ZERO                                        SQLA1102
110300         GO 6100-EXIT                                             SQLA1103
110400     END-IF.                                                      SQLA1104
110500     MOVE "SELECT_STAR" TO WS-AP-TITLE.                           SQLA1105
110600     PERFORM 6900-ADD-ANTIPATTERN.                                SQLA1106
110700 6100-EXIT.                                                       SQLA1107
110800     EXIT.                                                        SQLA1108
110900*===============================================================  SQLA1109
111000 6200-CHECK-MISSING-LIMIT.                                        SQLA1110
111100     MOVE WS-SQL-UPPER TO WS-AP-LEAD-TEXT.                        SQLA1111
111200     IF WS-AP-LEAD-TEXT (1:7) = "EXPLAIN"                         SQLA1112
111300         GO 6200-EXIT                                             SQLA1113
111400     END-IF.                                                      SQLA1114
111500     MOVE ZERO TO WS-AP-COUNT.                                    SQLA1115
111600     INSPECT WS-SQL-UPPER TALLYING WS-AP-COUNT                    SQLA1116
111700         FOR ALL " LIMIT ".                                       SQLA1117
111800     IF WS-AP-COUNT > ZERO                                        SQLA1118
111900         GO 6200-EXIT                                             SQLA1119
112000     END-IF.                                                      SQLA1120
112100     MOVE "NO_LIMIT_CLAUSE" TO WS-AP-TITLE.                       SQLA1121
112200     PERFORM 6900-ADD-ANTIPATTERN.                                SQLA1122
112300 6200-EXIT.                                                       SQLA1123
112400     EXIT.                                                        SQLA1124
112500*===============================================================  SQLA1125
112600 6300-CHECK-FUNCTION-IN-WHERE.                                    SQLA1126
112700     MOVE ZERO TO WS-AP-WHERE-POS.                                SQLA1127
112800     PERFORM 6310-FIND-WHERE THRU 6310-EXIT                       SQLA1128
112900         VARYING WS-AP-I FROM 1 BY 1                              SQLA1129
113000         UNTIL WS-AP-I > 194.                                     SQLA1130
113100     IF WS-AP-WHERE-POS = ZERO                                    SQLA1131
113200         GO 6300-EXIT                                             SQLA1132
113300     END-IF.                                                      SQLA1133
113400     MOVE ZERO TO WS-AP-COUNT.                                    SQLA1134
113500     INSPECT WS-SQL-UPPER (WS-AP-WHERE-POS:200 - WS-AP-WHERE-POS  SQLA1135
113600         + 1) TALLYING WS-AP-COUNT                                SQLA1136
113700         FOR ALL "LOWER(" ALL "UPPER(" ALL "DATE_TRUNC("          SQLA1137
113800                  ALL "TRIM(" ALL "SUBSTR(" ALL "SUBSTRING("      SQLA1138
113900                  ALL "COALESCE(".                                SQLA1139
114000     IF WS-AP-COUNT = ZERO                                        SQLA1140
114100         GO 6300-EXIT                                             SQLA1141
114200     END-IF.                                                      SQLA1142
114300     MOVE "FUNCTION_IN_WHERE" TO WS-AP-TITLE.                     SQLA1143
114400     PERFORM 6900-ADD-ANTIPATTERN.                                SQLA1144
114500 6300-EXIT.                                                       SQLA1145
114600     EXIT.                                                        SQLA1146
114700*===============================================================  SQLA1147
114800 6310-FIND-WHERE.                                                 SQLA1148
114900     IF WS-AP-WHERE-POS NOT = ZERO                                SQLA1149
115000         GO 6310-EXIT                                             SQLA1150
115100     END-IF.                                                      SQLA1151
115200     IF WS-SQL-UPPER (WS-AP-I:7) = " WHERE "                      SQLA1152
115300         COMPUTE WS-AP-WHERE-POS = WS-AP-I + 1                    SQLA1153
115400     END-IF.                                                      SQLA1154
115500 6310-EXIT.                                                       SQLA1155
115600     EXIT.                                                        SQLA1156
115700*===============================================================  SQLA1157
115800 6400-CHECK-CAST-OPERATOR.                                        SQLA1158
115900     MOVE ZERO TO WS-AP-COUNT.                                    SQLA1159
116000     INSPECT WS-SQL-UPPER TALLYING WS-AP-COUNT                    SQLA1160
116100         FOR ALL "::".                                            SQLA1161
116200     IF WS-AP-COUNT = ZERO                                        SQLA1162
116300         GO 6400-EXIT                                             SQLA1163
116400     END-IF.                                                      SQLA1164
116500     MOVE "CAST_OPERATOR" TO WS-AP-TITLE.                         SQLA1165
116600     PERFORM 6900-ADD-ANTIPATTERN.                                SQLA1166
116700 6400-EXIT.                                                       SQLA1167
116800     EXIT.                                                        SQLA1168
116900*===============================================================  SQLA1169
117000 6500-CHECK-LARGE-IN-LIST.                                        SQLA1170
117100     MOVE ZERO TO WS-AP-DEPTH.                                    SQLA1171
117200     MOVE ZERO TO WS-AP-COUNT.                                    SQLA1172
117300     MOVE "N" TO WS-AP-FOUND-SW.                                  SQLA1173
117400     PERFORM 6510-SCAN-IN-LIST                                    SQLA1174
117500         VARYING WS-AP-I FROM 1 BY 1                              SQLA1175
117600         UNTIL WS-AP-I > 200 OR WS-AP-FOUND.                      SQLA1176
117700     IF NOT WS-AP-FOUND                                           SQLA1177
117800         GO 6500-EXIT                                             SQLA1178
117900     END-IF.                                                      SQLA1179
118000     MOVE "LARGE_IN_LIST" TO WS-AP-TITLE.                         SQLA1180
118100     PERFORM 6900-ADD-ANTIPATTERN.                                SQLA1181
118200 6500-EXIT.                                                       SQLA1182
118300     EXIT.                                                        SQLA1183
118400*===============================================================  SQLA1184
118500 6510-SCAN-IN-LIST.                                               SQLA1185
118600     IF WS-SQL-UPPER (WS-AP-I:5) = " IN ("                        SQLA1186
118700         MOVE ZERO TO WS-AP-COUNT                                 SQLA1187
118800         MOVE WS-AP-I TO WS-AP-J                                  SQLA1188
118900         ADD 5 TO WS-AP-J                                         SQLA1189
119000         PERFORM 6520-COUNT-COMMAS                                SQLA1190
119100             UNTIL WS-AP-J > 200                                  SQLA1191
119200                OR WS-SQL-UPPER (WS-AP-J:1) = ")"                 SQLA1192
119300         IF WS-AP-COUNT > WS-IN-LIST-MAX                          SQLA1193
119400             MOVE "Y" TO WS-AP-FOUND-SW                           SQLA1194
119500         END-IF                                                   SQLA1195
119600     END-IF.                                                      SQLA1196
119700*===============================================================  SQLA1197
119800 6520-COUNT-COMMAS.                                               SQLA1198
119900     IF WS-SQL-UPPER (WS-AP-J:1) = ","                            SQLA1199
120000         ADD 1 TO WS-AP-COUNT                                     SQLA1200
120100     END-IF.                                                      SQLA1201
120200     ADD 1 TO WS-AP-J.                                            SQLA1202
120300*===============================================================  SQLA1203
120400 6900-ADD-ANTIPATTERN.                                            SQLA1204
120500     ADD 1 TO WS-AP-COUNT.                                        SQLA1205
120600     ADD 1 TO WS-TOT-ANTIPATS.                                    SQLA1206
120700*===============================================================  SQLA1207
120800 7000-WRITE-FINDINGS.                                             SQLA1208
120900     IF WS-FINDING-COUNT = ZERO                                   SQLA1209
121000         GO 7000-EXIT                                             SQLA1210
121100     END-IF.                                                      SQLA1211
121200     PERFORM 7010-WRITE-ONE-FINDING                               SQLA1212
121300         VARYING WS-FIND-X FROM 1 BY 1                            SQLA1213
121400         UNTIL WS-FIND-X > WS-FINDING-COUNT.                      SQLA1214
121500 7000-EXIT.                                                       SQLA1215
121600     EXIT.                                                        SQLA1216
121700*===============================================================  SQLA1217
121800 7010-WRITE-ONE-FINDING.                                          SQLA1218
121900     SET WS-FIND-IX TO WS-FIND-X.                                 SQLA1219
122000     MOVE WS-CURR-REQUEST-ID      TO FD-REQUEST-ID.               SQLA1220
122100     MOVE WF-CODE     (WS-FIND-IX) TO FD-CODE.                    SQLA1221
122200     MOVE WF-TITLE    (WS-FIND-IX) TO FD-TITLE.                   SQLA1222
122300     MOVE WF-SEVERITY (WS-FIND-IX) TO FD-SEVERITY.                SQLA1223
122400     MOVE WF-SCORE    (WS-FIND-IX) TO FD-SCORE.                   SQLA1224
122500     MOVE WF-ROWS     (WS-FIND-IX) TO FD-ROWS.                    SQLA1225
122600     MOVE WF-TABLE    (WS-FIND-IX) TO FD-TABLE.                   SQLA1226
122700     WRITE FD-FINDING-REC.                                        SQLA1227
122800*===============================================================  SQLA1228
122900 7050-WRITE-INDEX-SUGGESTIONS.                                    SQLA1229
123000     IF WS-INDEX-COUNT = ZERO                                     SQLA1230
123100         GO 7050-EXIT                                             SQLA1231
123200     END-IF.                                                      SQLA1232
123300     PERFORM 7060-WRITE-ONE-INDEX                                 SQLA1233
123400         VARYING WS-IDX-X FROM 1 BY 1                             SQLA1234
123500         UNTIL WS-IDX-X > WS-INDEX-COUNT.                         SQLA1235
123600 7050-EXIT.                                                       SQLA1236
123700     EXIT.                                                        SQLA1237
123800*===============================================================  SQLA1238
123900 7060-WRITE-ONE-INDEX.                                            SQLA1239
124000     SET WS-IDX-IX TO WS-IDX-X.                                   SQLA1240
124100     MOVE WS-CURR-REQUEST-ID    TO IX-REQUEST-ID.                 SQLA1241
124200     MOVE WX-TABLE   (WS-IDX-IX) TO IX-TABLE.                     SQLA1242
124300     MOVE WX-COLUMNS (WS-IDX-IX) TO IX-COLUMNS.                   SQLA1243
124400     MOVE WX-NAME    (WS-IDX-IX) TO IX-NAME.                      SQLA1244
124500     MOVE WX-DDL     (WS-IDX-IX) TO IX-DDL.                       SQLA1245
124600     WRITE IX-INDEX-REC.                                          SQLA1246
124700*===============================================================  SQLA1247
124800 7100-WRITE-SUMMARY.                                              SQLA1248
124900     MOVE WS-CURR-REQUEST-ID TO SM-REQUEST-ID.                    SQLA1249
125000     MOVE SPACES TO SM-PRIMARY.                                   SQLA1250
125100     IF WS-FINDING-COUNT > ZERO                                   SQLA1251
125200         SET WS-FIND-IX TO 1                                      SQLA1252
125300         MOVE WF-TITLE (WS-FIND-IX) TO SM-PRIMARY                 SQLA1253
125400     END-IF.                                                      SQLA1254
125500     MOVE WS-FINDING-COUNT TO SM-FINDING-COUNT.                   SQLA1255
125600     MOVE WS-INDEX-COUNT   TO SM-INDEX-COUNT.                     SQLA1256
125700     MOVE WS-AP-COUNT      TO SM-ANTIPAT-COUNT.                   SQLA1257
125800     MOVE WS-CONF-VALUE    TO SM-CONFIDENCE.                      SQLA1258
125900     IF WS-REQ-HAS-ACTUAL                                         SQLA1259
126000         MOVE "N" TO SM-MISSING-ACT                               SQLA1260
126100     ELSE                                                         SQLA1261
126200         MOVE "Y" TO SM-MISSING-ACT                               SQLA1262
126300     END-IF.                                                      SQLA1263
126400     WRITE SM-SUMMARY-REC.                                        SQLA1264
126500 7130-PRINT-REQUEST-HEADING.                                      SQLA1265
126600    MOVE SPACES TO WS-REQ-HDR-LINE.                               SQLA1266
126700    MOVE WS-CURR-REQUEST-ID TO RH-REQUEST-ID.                     SQLA1267
126800    MOVE WS-SAVE-SQL-TEXT (1:60) TO RH-SQL-TEXT.                  SQLA1268
126900    WRITE RP-REPORT-LINE FROM WS-REQ-HDR-LINE AFTER ADVANCING     SQLA1269
127000        2 LINES.                                                  SQLA1270
127100*===============================================================  SQLA1271
127200 7160-WRITE-FINDING-LINES.                                        SQLA1272
127300    IF WS-FINDING-COUNT = ZERO                                    SQLA1273
127400        GO 7160-EXIT                                              SQLA1274
127500    END-IF.                                                       SQLA1275
127600    PERFORM 7170-PRINT-ONE-FINDING-LINE                           SQLA1276
127700        VARYING WS-FIND-X FROM 1 BY 1                             SQLA1277
127800        UNTIL WS-FIND-X > WS-FINDING-COUNT.                       SQLA1278
127900 7160-EXIT.                                                       SQLA1279
128000    EXIT.                                                         SQLA1280
128100*===============================================================  SQLA1281
128200 7170-PRINT-ONE-FINDING-LINE.                                     SQLA1282
128300    SET WS-FIND-IX TO WS-FIND-X.                                  SQLA1283
128400    MOVE SPACES TO WS-FINDING-LINE.                               SQLA1284
128500    MOVE WF-CODE     (WS-FIND-IX) TO DF-CODE.                     SQLA1285
128600    MOVE WF-SEVERITY (WS-FIND-IX) TO DF-SEVERITY.                 SQLA1286
128700    MOVE WF-SCORE    (WS-FIND-IX) TO DF-SCORE.                    SQLA1287
128800    MOVE WF-ROWS     (WS-FIND-IX) TO DF-ROWS.                     SQLA1288
128900    MOVE WF-TABLE    (WS-FIND-IX) TO DF-TABLE.                    SQLA1289
129000    MOVE WF-TITLE    (WS-FIND-IX) TO DF-TITLE.                    SQLA1290
129100    WRITE RP-REPORT-LINE FROM WS-FINDING-LINE AFTER ADVANCING     SQLA1291
129200        1 LINE.                                                   SQLA1292
129300*===============================================================  SQLA1293
129400 7200-PRINT-DETAIL-LINE.                                          SQLA1294
129500     MOVE SPACES TO WS-DET-LINE.                                  SQLA1295
129600     MOVE WS-CURR-REQUEST-ID TO DL-REQUEST-ID.                    SQLA1296
129700     MOVE WS-FINDING-COUNT   TO DL-FINDING-COUNT.                 SQLA1297
129800     MOVE WS-INDEX-COUNT     TO DL-INDEX-COUNT.                   SQLA1298
129900     MOVE WS-AP-COUNT        TO DL-ANTIPAT-COUNT.                 SQLA1299
130000     MOVE WS-CONF-VALUE      TO DL-CONFIDENCE.                    SQLA1300
130100     MOVE SM-PRIMARY         TO DL-PRIMARY.                       SQLA1301
130200     WRITE RP-REPORT-LINE FROM WS-DET-LINE AFTER ADVANCING 1 LINE.SQLA1302
130300*===============================================================  SQLA1303
130400 8000-END-OF-JOB.                                                 SQLA1304
130500     CLOSE REQUEST-FILE                                           SQLA1305
130600           PLAN-NODE-FILE                                         SQLA1306
130700           FINDING-FILE                                           SQLA1307
130800           INDEX-FILE                                             SQLA1308
130900           SUMMARY-FILE                                           SQLA1309
131000           REPORT-FILE.                                           SQLA1310
131100*===============================================================  SQLA1311
131200 9000-PRINT-TOTALS.                                               SQLA1312
131300     MOVE SPACES TO RP-REPORT-LINE.                               SQLA1313
131400     WRITE RP-REPORT-LINE AFTER ADVANCING 2 LINES.                SQLA1314
131500     WRITE RP-REPORT-LINE FROM WS-TOT-LINE AFTER ADVANCING 1 LINE.SQLA1315
131600     MOVE WS-TOT-REQUESTS    TO EL1-COUNT.                        SQLA1316
131700     WRITE RP-REPORT-LINE FROM WS-EOJ-LINE1 AFTER ADVANCING 1 LINESQLA1317
131800     MOVE WS-TOT-REJECTED    TO EL2-COUNT.                        SQLA1318
131900     WRITE RP-REPORT-LINE FROM WS-EOJ-LINE2 AFTER ADVANCING 1 LINESQLA1319
132000     MOVE WS-TOT-FINDINGS    TO EL3-COUNT.                        SQLA1320
132100     MOVE WS-TOT-SUGGESTIONS TO EL3-SUGG-COUNT.                   SQLA1321
132200     WRITE RP-REPORT-LINE FROM WS-EOJ-LINE3 AFTER ADVANCING 1 LINESQLA1322
132300     MOVE WS-TOT-ANTIPATS    TO EL4-COUNT.                        SQLA1323
132400     WRITE RP-REPORT-LINE FROM WS-EOJ-LINE4 AFTER ADVANCING 1 LINESQLA1324
132500     MOVE WS-TOT-HIGH        TO EL5-HIGH-COUNT.                   SQLA1325
132600     MOVE WS-TOT-MEDIUM      TO EL5-MED-COUNT.                    SQLA1326
132700     MOVE WS-TOT-LOW         TO EL5-LOW-COUNT.                    SQLA1327
132800     WRITE RP-REPORT-LINE FROM WS-EOJ-LINE5 AFTER ADVANCING 1 LINESQLA1328
