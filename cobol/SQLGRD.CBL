000100 IDENTIFICATION DIVISION.                                         SQLG0001
000200 PROGRAM-ID.    SQLGRD.                                           SQLG0002
000300 AUTHOR.        L. PAPPAS.                                        SQLG0003
000400 INSTALLATION.  DBA PERFORMANCE GROUP.                            SQLG0004
000500 DATE-WRITTEN.  03/30/1992.                                       SQLG0005
000600 DATE-COMPILED.                                                   SQLG0006
000700 SECURITY.      UNCLASSIFIED.                                     SQLG0007
000800*===============================================================  SQLG0008
000900*  SQLGRD -- REWRITE-GUARDRAIL.  CALLED BY THE ADVISORY SERVICE   SQLG0009
001000*  BEFORE ANY SUGGESTED REWRITE TEXT IS HANDED BACK TO A USER.    SQLG0010
001100*  TAKES ONE CANDIDATE SQL STATEMENT AND DECIDES WHETHER IT IS    SQLG0011
001200*  SAFE TO SHOW -- I.E. READ-ONLY AND FREE OF ANY DATA OR SCHEMA  SQLG0012
001300*  CHANGE VERB.  NO FILES.  LINKAGE SECTION ONLY.                 SQLG0013
001400*===============================================================  SQLG0014
001500*    DATE     BY   TICKET   DESCRIPTION                           SQLG0015
001600*  --------  ----  -------  -----------------------------------   SQLG0016
001700*  03/30/92  LP    DBA-050  ORIGINAL PROGRAM -- EMPTY-TEXT AND    SQLG0017
001800*                           FORBIDDEN-KEYWORD CHECKS ONLY.        SQLG0018
001900*  07/12/93  DM    DBA-058  ADDED LEADING-VERB CHECK (SELECT,     SQLG0019
002000*                           WITH, EXPLAIN).                       SQLG0020
002100*  11/18/93  DM    DBA-061  ADDED COMMENT/LITERAL STRIP BEFORE    SQLG0021
002200*                           THE KEYWORD SCAN SO A QUOTED STRING   SQLG0022
002300*                           OR A -- REMARK CANNOT HIDE A VERB.    SQLG0023
002400*  04/14/95  LP    DBA-077  WHOLE-WORD BOUNDARY CHECK ADDED TO    SQLG0024
002500*                           THE KEYWORD SCAN -- "UPDATED_AT" WAS  SQLG0025
002600*                           WRONGLY FLAGGED AS CONTAINING UPDATE. SQLG0026
002700*  08/02/96  DM    DBA-083  STRIP NOW HANDLES DOUBLE-QUOTED       SQLG0027
002800*                           IDENTIFIERS AS WELL AS APOSTROPHE     SQLG0028
002900*                           STRINGS -- A QUOTED COLUMN NAME LIKE  SQLG0029
003000*                           "DROP_DT" WAS TRIPPING THE DROP SCAN. SQLG0030
003100*  11/09/98  LP    DBA-099  Y2K REVIEW -- NO DATE FIELDS IN THIS  SQLG0031
003200*                           PROGRAM.  NO CHANGE REQUIRED.         SQLG0032
003300*  02/14/01  DM    DBA-118  CONVERTED THE KEYWORD-SCAN CHAIN TO   SQLG0033
003400*                           PERFORM ... THRU RANGES IN PLACE OF   SQLG0034
003500*                           THE OLD EARLY-EXIT GO TOs.            SQLG0035
003600*  06/05/03  LP    DBA-129  REVIEWED THE FORBIDDEN-VERB LIST      SQLG0036
003700*                           AGAINST CURRENT STANDARDS -- NO CHANGESQLG0037
003800*===============================================================  SQLG0038
003900 ENVIRONMENT DIVISION.                                            SQLG0039
004000 CONFIGURATION SECTION.                                           SQLG0040
004100 SOURCE-COMPUTER.  IBM-370.                                       SQLG0041
004200 OBJECT-COMPUTER.  IBM-370.                                       SQLG0042
004300 SPECIAL-NAMES.                                                   SQLG0043
004400    C01 IS TOP-OF-FORM.                                           SQLG0044
004500 DATA DIVISION.                                                   SQLG0045
004600 WORKING-STORAGE SECTION.                                         SQLG0046
004700                                                                  SQLG0047
004800*    SCRATCH FIELDS CARRIED AT THE 77 LEVEL PER SHOP              SQLG0048
004900*    PRACTICE -- SCAN-POINTER AND CHARACTER SCRATCH FOR           SQLG0049
005000*    THE KEYWORD-BOUNDARY CHAIN.                                  SQLG0050
005100 77  WS-I                  PIC 9(03) COMP.                        SQLG0051
005200 77  WS-CHAR               PIC X(01).                             SQLG0052
005300 01  WS-WORK-AREA.                                                SQLG0053
005400    05  WS-SQL-UPPER          PIC X(200).                         SQLG0054
005500    05  WS-J                  PIC 9(03) COMP.                     SQLG0055
005600    05  WS-SCAN-LIMIT         PIC 9(03) COMP.                     SQLG0056
005700    05  WS-AFTER-POS          PIC 9(03) COMP.                     SQLG0057
005800    05  WS-IN-SQUOTE-SW       PIC X(01) VALUE "N".                SQLG0058
005900        88  WS-IN-SQUOTE          VALUE "Y".                      SQLG0059
006000    05  WS-IN-DQUOTE-SW       PIC X(01) VALUE "N".                SQLG0060
006100        88  WS-IN-DQUOTE          VALUE "Y".                      SQLG0061
006200    05  WS-IN-COMMENT-SW      PIC X(01) VALUE "N".                SQLG0062
006300        88  WS-IN-COMMENT         VALUE "Y".                      SQLG0063
006400    05  WS-FOUND-SW           PIC X(01) VALUE "N".                SQLG0064
006500        88  WS-FOUND              VALUE "Y".                      SQLG0065
006600    05  WS-BOUND-OK-SW        PIC X(01) VALUE "Y".                SQLG0066
006700        88  WS-BOUND-OK           VALUE "Y".                      SQLG0067
006800    05  FILLER                PIC X(02).                          SQLG0068
006900*---------------------------------------------------------------  SQLG0069
007000*  WS-KEYWORD-TABLE -- THE NINE VERBS THAT MAKE A STATEMENT A     SQLG0070
007100*  DATA OR SCHEMA CHANGE.  WHOLE-WORD SCAN AGAINST WS-SQL-UPPER   SQLG0071
007200*  AFTER COMMENTS AND QUOTED LITERALS HAVE BEEN BLANKED OUT.      SQLG0072
007300*---------------------------------------------------------------  SQLG0073
007400 01  WS-KEYWORD-TABLE.                                            SQLG0074
007500    05  FILLER                PIC X(10) VALUE "INSERT    ".       SQLG0075
007600    05  FILLER                PIC X(10) VALUE "UPDATE    ".       SQLG0076
007700    05  FILLER                PIC X(10) VALUE "DELETE    ".       SQLG0077
007800    05  FILLER                PIC X(10) VALUE "ALTER     ".       SQLG0078
007900    05  FILLER                PIC X(10) VALUE "DROP      ".       SQLG0079
008000    05  FILLER                PIC X(10) VALUE "TRUNCATE  ".       SQLG0080
008100    05  FILLER                PIC X(10) VALUE "CREATE    ".       SQLG0081
008200    05  FILLER                PIC X(10) VALUE "GRANT     ".       SQLG0082
008300    05  FILLER                PIC X(10) VALUE "REVOKE    ".       SQLG0083
008400 01  WS-KEYWORD-REDEF REDEFINES WS-KEYWORD-TABLE.                 SQLG0084
008500    05  WS-KEYWORD-ENTRY OCCURS 9 TIMES.                          SQLG0085
008600        10  WS-KEYWORD        PIC X(10).                          SQLG0086
008700 01  WS-KEYWORD-LEN-TABLE.                                        SQLG0087
008800    05  FILLER                PIC 9(02) COMP VALUE 6.             SQLG0088
008900    05  FILLER                PIC 9(02) COMP VALUE 6.             SQLG0089
009000    05  FILLER                PIC 9(02) COMP VALUE 6.             SQLG0090
009100    05  FILLER                PIC 9(02) COMP VALUE 5.             SQLG0091
009200    05  FILLER                PIC 9(02) COMP VALUE 4.             SQLG0092
009300    05  FILLER                PIC 9(02) COMP VALUE 8.             SQLG0093
009400    05  FILLER                PIC 9(02) COMP VALUE 6.             SQLG0094
009500    05  FILLER                PIC 9(02) COMP VALUE 5.             SQLG0095
009600    05  FILLER                PIC 9(02) COMP VALUE 6.             SQLG0096
009700 01  WS-KEYWORD-LEN-REDEF REDEFINES WS-KEYWORD-LEN-TABLE.         SQLG0097
009800    05  WS-KEYWORD-LEN OCCURS 9 TIMES PIC 9(02) COMP.             SQLG0098
009900 01  WS-LEAD-VIEW REDEFINES WS-SQL-UPPER.                         SQLG0099
010000    05  WS-LEAD-TEXT          PIC X(10).                          SQLG0100
010100    05  FILLER                PIC X(190).                         SQLG0101
010200 LINKAGE SECTION.                                                 SQLG0102
010300*---------------------------------------------------------------  SQLG0103
010400*  LK-GUARDRAIL-PARMS -- CALL INTERFACE.  CALLER SUPPLIES THE     SQLG0104
010500*  CANDIDATE TEXT IN LK-SQL-TEXT; THIS PROGRAM RETURNS LK-ALLOWED SQLG0105
010600*  AND, WHEN LK-ALLOWED IS "N", THE FIRST FAILING REASON CODE.    SQLG0106
010700*---------------------------------------------------------------  SQLG0107
010800 01  LK-GUARDRAIL-PARMS.                                          SQLG0108
010900    05  LK-SQL-TEXT           PIC X(200).                         SQLG0109
011000    05  LK-ALLOWED            PIC X(01).                          SQLG0110
011100        88  LK-IS-ALLOWED         VALUE "Y".                      SQLG0111
011200    05  LK-REASON             PIC X(30).                          SQLG0112
011300    05  FILLER                PIC X(02).                          SQLG0113
011400 PROCEDURE DIVISION USING LK-GUARDRAIL-PARMS.                     SQLG0114
011500 0000-MAIN-LOGIC.                                                 SQLG0115
011600    PERFORM 1000-CHECK-EMPTY.                                     SQLG0116
011700    IF NOT LK-IS-ALLOWED                                          SQLG0117
011800        GOBACK                                                    SQLG0118
011900    END-IF.                                                       SQLG0119
012000    PERFORM 2000-STRIP-TEXT.                                      SQLG0120
012100    PERFORM 3000-SCAN-KEYWORDS.                                   SQLG0121
012200    IF NOT LK-IS-ALLOWED                                          SQLG0122
012300        GOBACK                                                    SQLG0123
012400    END-IF.                                                       SQLG0124
012500    PERFORM 4000-CHECK-LEADING-VERB THRU 4000-EXIT.               SQLG0125
012600    GOBACK.                                                       SQLG0126
012700*===============================================================  SQLG0127
012800 1000-CHECK-EMPTY.                                                SQLG0128
012900    MOVE "Y" TO LK-ALLOWED.                                       SQLG0129
013000    MOVE SPACES TO LK-REASON.                                     SQLG0130
013100    IF LK-SQL-TEXT = SPACES OR LK-SQL-TEXT = LOW-VALUES           SQLG0131
013200        MOVE "N" TO LK-ALLOWED                                    SQLG0132
013300        MOVE "EMPTY" TO LK-REASON                                 SQLG0133
013400    END-IF.                                                       SQLG0134
013500 1000-EXIT.                                                       SQLG0135
013600    EXIT.                                                         SQLG0136
013700*===============================================================  SQLG0137
013800 2000-STRIP-TEXT.                                                 SQLG0138
013900*    BLANKS OUT QUOTED LITERALS (BOTH APOSTROPHE AND DOUBLE-      SQLG0139
014000*    QUOTE DELIMITED) AND -- / SLASH-STAR COMMENTS SO A           SQLG0140
014100*    FORBIDDEN VERB CANNOT HIDE INSIDE ANY OF THE THREE.          SQLG0141
014200    MOVE LK-SQL-TEXT TO WS-SQL-UPPER.                             SQLG0142
014300    INSPECT WS-SQL-UPPER CONVERTING                               SQLG0143
014400        "abcdefghijklmnopqrstuvwxyz"                              SQLG0144
014500        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          SQLG0145
014600    MOVE "N" TO WS-IN-SQUOTE-SW.                                  SQLG0146
014700    MOVE "N" TO WS-IN-DQUOTE-SW.                                  SQLG0147
014800    MOVE "N" TO WS-IN-COMMENT-SW.                                 SQLG0148
014900    PERFORM 2010-STRIP-ONE-POS                                    SQLG0149
015000        VARYING WS-I FROM 1 BY 1                                  SQLG0150
015100        UNTIL WS-I > 200.                                         SQLG0151
015200 2000-EXIT.                                                       SQLG0152
015300    EXIT.                                                         SQLG0153
015400*===============================================================  SQLG0154
015500 2010-STRIP-ONE-POS.                                              SQLG0155
015600    IF WS-IN-COMMENT                                              SQLG0156
015700        IF WS-I < 200 AND WS-SQL-UPPER (WS-I:2) = "*/"            SQLG0157
015800            MOVE SPACES TO WS-SQL-UPPER (WS-I:2)                  SQLG0158
015900            MOVE "N" TO WS-IN-COMMENT-SW                          SQLG0159
016000        ELSE                                                      SQLG0160
016100            MOVE SPACE TO WS-SQL-UPPER (WS-I:1)                   SQLG0161
016200        END-IF                                                    SQLG0162
016300    ELSE                                                          SQLG0163
016400        IF WS-IN-SQUOTE                                           SQLG0164
016500            IF WS-SQL-UPPER (WS-I:1) = "'"                        SQLG0165
016600                MOVE "N" TO WS-IN-SQUOTE-SW                       SQLG0166
016700            END-IF                                                SQLG0167
016800            MOVE SPACE TO WS-SQL-UPPER (WS-I:1)                   SQLG0168
016900        ELSE                                                      SQLG0169
017000            IF WS-IN-DQUOTE                                       SQLG0170
017100                IF WS-SQL-UPPER (WS-I:1) = QUOTE                  SQLG0171
017200                    MOVE "N" TO WS-IN-DQUOTE-SW                   SQLG0172
017300                END-IF                                            SQLG0173
017400                MOVE SPACE TO WS-SQL-UPPER (WS-I:1)               SQLG0174
017500            ELSE                                                  SQLG0175
017600                IF WS-SQL-UPPER (WS-I:1) = "'"                    SQLG0176
017700                    MOVE "Y" TO WS-IN-SQUOTE-SW                   SQLG0177
017800                    MOVE SPACE TO WS-SQL-UPPER (WS-I:1)           SQLG0178
017900                ELSE                                              SQLG0179
018000                    IF WS-SQL-UPPER (WS-I:1) = QUOTE              SQLG0180
018100                        MOVE "Y" TO WS-IN-DQUOTE-SW               SQLG0181
018200                        MOVE SPACE TO WS-SQL-UPPER (WS-I:1)       SQLG0182
018300                    ELSE                                          SQLG0183
018400                        IF WS-I < 200                             SQLG0184
018500                           AND WS-SQL-UPPER (WS-I:2) = "--"       SQLG0185
018600                            MOVE SPACES                           SQLG0186
018700                              TO WS-SQL-UPPER (WS-I:201 - WS-I)   SQLG0187
018800                        ELSE                                      SQLG0188
018900                            IF WS-I < 200                         SQLG0189
019000                               AND WS-SQL-UPPER (WS-I:2) = "/*"   SQLG0190
019100                                MOVE SPACES                       SQLG0191
019200                                    TO WS-SQL-UPPER (WS-I:2)      SQLG0192
019300                                MOVE "Y" TO WS-IN-COMMENT-SW      SQLG0193
019400                            END-IF                                SQLG0194
019500                        END-IF                                    SQLG0195
019600                    END-IF                                        SQLG0196
019700                END-IF                                            SQLG0197
019800            END-IF                                                SQLG0198
019900        END-IF                                                    SQLG0199
020000    END-IF.                                                       SQLG0200
020100*===============================================================  SQLG0201
020200 3000-SCAN-KEYWORDS.                                              SQLG0202
020300    PERFORM 3010-SCAN-ONE-KEYWORD                                 SQLG0203
020400        VARYING WS-J FROM 1 BY 1                                  SQLG0204
020500        UNTIL WS-J > 9 OR NOT LK-IS-ALLOWED.                      SQLG0205
020600 3000-EXIT.                                                       SQLG0206
020700    EXIT.                                                         SQLG0207
020800*===============================================================  SQLG0208
020900 3010-SCAN-ONE-KEYWORD.                                           SQLG0209
021000    MOVE "N" TO WS-FOUND-SW.                                      SQLG0210
021100    COMPUTE WS-SCAN-LIMIT = 201 - WS-KEYWORD-LEN (WS-J).          SQLG0211
021200    PERFORM 3020-CHECK-ONE-POS THRU 3020-EXIT                     SQLG0212
021300        VARYING WS-I FROM 1 BY 1                                  SQLG0213
021400        UNTIL WS-I > WS-SCAN-LIMIT OR WS-FOUND.                   SQLG0214
021500    IF WS-FOUND                                                   SQLG0215
021600        MOVE "N" TO LK-ALLOWED                                    SQLG0216
021700        MOVE WS-KEYWORD (WS-J) TO LK-REASON                       SQLG0217
021800    END-IF.                                                       SQLG0218
021900*===============================================================  SQLG0219
022000 3020-CHECK-ONE-POS.                                              SQLG0220
022100    IF WS-SQL-UPPER (WS-I:WS-KEYWORD-LEN (WS-J))                  SQLG0221
022200           NOT = WS-KEYWORD (WS-J) (1:WS-KEYWORD-LEN (WS-J))      SQLG0222
022300        GO 3020-EXIT                                              SQLG0223
022400    END-IF.                                                       SQLG0224
022500    MOVE "Y" TO WS-BOUND-OK-SW.                                   SQLG0225
022600    IF WS-I > 1                                                   SQLG0226
022700        MOVE WS-SQL-UPPER (WS-I - 1:1) TO WS-CHAR                 SQLG0227
022800        IF (WS-CHAR >= "A" AND WS-CHAR <= "Z")                    SQLG0228
022900           OR (WS-CHAR >= "0" AND WS-CHAR <= "9")                 SQLG0229
023000           OR WS-CHAR = "_"                                       SQLG0230
023100            MOVE "N" TO WS-BOUND-OK-SW                            SQLG0231
023200        END-IF                                                    SQLG0232
023300    END-IF.                                                       SQLG0233
023400    IF WS-BOUND-OK                                                SQLG0234
023500        COMPUTE WS-AFTER-POS = WS-I + WS-KEYWORD-LEN (WS-J)       SQLG0235
023600        IF WS-AFTER-POS <= 200                                    SQLG0236
023700            MOVE WS-SQL-UPPER (WS-AFTER-POS:1) TO WS-CHAR         SQLG0237
023800            IF (WS-CHAR >= "A" AND WS-CHAR <= "Z")                SQLG0238
023900               OR (WS-CHAR >= "0" AND WS-CHAR <= "9")             SQLG0239
024000               OR WS-CHAR = "_"                                   SQLG0240
024100                MOVE "N" TO WS-BOUND-OK-SW                        SQLG0241
024200            END-IF                                                SQLG0242
024300        END-IF                                                    SQLG0243
024400    END-IF.                                                       SQLG0244
024500    IF WS-BOUND-OK                                                SQLG0245
024600        MOVE "Y" TO WS-FOUND-SW                                   SQLG0246
024700    END-IF.                                                       SQLG0247
024800 3020-EXIT.                                                       SQLG0248
024900    EXIT.                                                         SQLG0249
025000*===============================================================  SQLG0250
025100 4000-CHECK-LEADING-VERB.                                         SQLG0251
025200    MOVE 1 TO WS-I.                                               SQLG0252
025300    PERFORM 4010-ADVANCE-PAST-BLANK                               SQLG0253
025400        VARYING WS-I FROM 1 BY 1                                  SQLG0254
025500        UNTIL WS-I > 200                                          SQLG0255
025600           OR WS-SQL-UPPER (WS-I:1) NOT = SPACE.                  SQLG0256
025700    IF WS-I > 190                                                 SQLG0257
025800        MOVE "N" TO LK-ALLOWED                                    SQLG0258
025900        MOVE "NOT-READ-ONLY" TO LK-REASON                         SQLG0259
026000        GO 4000-EXIT                                              SQLG0260
026100    END-IF.                                                       SQLG0261
026200    MOVE WS-SQL-UPPER (WS-I:10) TO WS-LEAD-TEXT.                  SQLG0262
026300    MOVE "N" TO WS-FOUND-SW.                                      SQLG0263
026400    IF WS-LEAD-TEXT (1:6) = "SELECT"                              SQLG0264
026500        MOVE "Y" TO WS-FOUND-SW                                   SQLG0265
026600    END-IF.                                                       SQLG0266
026700    IF NOT WS-FOUND AND WS-LEAD-TEXT (1:4) = "WITH"               SQLG0267
026800        MOVE "Y" TO WS-FOUND-SW                                   SQLG0268
026900    END-IF.                                                       SQLG0269
027000    IF NOT WS-FOUND AND WS-LEAD-TEXT (1:7) = "EXPLAIN"            SQLG0270
027100        MOVE "Y" TO WS-FOUND-SW                                   SQLG0271
027200    END-IF.                                                       SQLG0272
027300    IF NOT WS-FOUND                                               SQLG0273
027400        MOVE "N" TO LK-ALLOWED                                    SQLG0274
027500        MOVE "NOT-READ-ONLY" TO LK-REASON                         SQLG0275
027600    END-IF.                                                       SQLG0276
027700 4000-EXIT.                                                       SQLG0277
027800    EXIT.                                                         SQLG0278
027900*===============================================================  SQLG0279
028000 4010-ADVANCE-PAST-BLANK.                                         SQLG0280
028100    CONTINUE.                                                     SQLG0281
