000100*                                                                 PLNW0001
000200*===============================================================  PLNW0002
000300*  PLNNODEW.CPY                                                   PLNW0003
000400*  WS-NODE-TABLE -- ONE REQUEST'S PLAN NODES, LOADED BY           PLNW0004
000500*  2100-LOAD-NODES AND NORMALIZED BY 3000-NORMALIZE-NODES.        PLNW0005
000600*  PLUS WS-HOLD-NODE, THE ONE-RECORD LOOKAHEAD BUFFER THAT        PLNW0006
000700*  2050-PRIME-NODE KEEPS SO THE REQUEST/PLAN-NODE MATCH CAN       PLNW0008
000800*  SEE THE FIRST NODE OF THE NEXT GROUP WITHOUT UN-READING.       PLNW0009
000900*===============================================================  PLNW0010
001000*    DATE     BY   TICKET   DESCRIPTION                           PLNW0011
001100*  --------  ----  -------  -----------------------------------   PLNW0012
001200*  03/14/89  DM    DBA-001  ORIGINAL LAYOUT.                      PLNW0013
001300*  09/02/91  DM    DBA-044  ADDED EFFECTIVE-ROWS WORK FIELDS.     PLNW0014
001400*===============================================================  PLNW0015
001500 01  WS-NODE-TABLE-AREA.                                          PLNW0016
001600     05  WS-NODE-COUNT         PIC 9(03) COMP-3 VALUE ZERO.       PLNW0017
001700     05  WS-NODE-ENTRY OCCURS 500 TIMES                           PLNW0018
001800                        INDEXED BY WS-NODE-IX.                    PLNW0019
001900         10  WN-SEQ            PIC 9(04).                         PLNW0020
002000         10  WN-DEPTH          PIC 9(03).                         PLNW0021
002100         10  WN-NODE-TYPE      PIC X(20).                         PLNW0022
002200         10  WN-RELATION       PIC X(20).                         PLNW0023
002300         10  WN-ALIAS          PIC X(12).                         PLNW0024
002400         10  WN-PLAN-ROWS      PIC 9(09).                         PLNW0025
002500         10  WN-PLAN-ROWS-F    PIC X(01).                         PLNW0026
002600         10  WN-ACT-ROWS       PIC 9(09).                         PLNW0027
002700         10  WN-ACT-ROWS-F     PIC X(01).                         PLNW0028
002800         10  WN-ACT-LOOPS      PIC 9(05).                         PLNW0029
002900         10  WN-PLAN-WIDTH     PIC 9(05).                         PLNW0030
003000         10  WN-FILTER         PIC X(60).                         PLNW0031
003100         10  WN-INDEX-COND     PIC X(60).                         PLNW0032
003200         10  WN-SORT-METHOD    PIC X(20).                         PLNW0033
003300         10  WN-SORT-SPACE-T   PIC X(08).                         PLNW0034
003400         10  WN-TEMP-READ      PIC 9(07).                         PLNW0035
003500         10  WN-TEMP-WRITE     PIC 9(07).                         PLNW0036
003600         10  WN-TOT-ACT-ROWS   PIC 9(10) COMP-3.                  PLNW0037
003700         10  WN-EFF-ROWS       PIC 9(10) COMP-3.                  PLNW0038
003800         10  FILLER            PIC X(02).                         PLNW0039
003900*                                                                 PLNW0040
004000*---------------------------------------------------------------  PLNW0041
004100*  WS-HOLD-NODE -- ONE-RECORD LOOKAHEAD, PRIMED BY 2050-PRIME-  - PLNW0042
004200*  NODE, CONSUMED BY 2110-LOAD-ONE-NODE.                          PLNW0043
004300*---------------------------------------------------------------  PLNW0044
004400 01  WS-HOLD-NODE.                                                PLNW0045
004500     05  WH-EOF                PIC X(01) VALUE "N".               PLNW0046
004600         88  WH-AT-EOF             VALUE "Y".                     PLNW0047
004700     05  WH-REQUEST-ID         PIC X(08).                         PLNW0048
004800     05  WH-SEQ                PIC 9(04).                         PLNW0049
004900     05  WH-DEPTH              PIC 9(03).                         PLNW0050
005000     05  WH-NODE-TYPE          PIC X(20).                         PLNW0051
005100     05  WH-RELATION           PIC X(20).                         PLNW0052
005200     05  WH-ALIAS              PIC X(12).                         PLNW0053
005300     05  WH-PLAN-ROWS          PIC 9(09).                         PLNW0054
005400     05  WH-PLAN-ROWS-F        PIC X(01).                         PLNW0055
005500     05  WH-ACT-ROWS           PIC 9(09).                         PLNW0056
005600     05  WH-ACT-ROWS-F         PIC X(01).                         PLNW0057
005700     05  WH-ACT-LOOPS          PIC 9(05).                         PLNW0058
005800     05  WH-PLAN-WIDTH         PIC 9(05).                         PLNW0059
005900     05  WH-FILTER             PIC X(60).                         PLNW0060
006000     05  WH-INDEX-COND         PIC X(60).                         PLNW0061
006100     05  WH-SORT-METHOD        PIC X(20).                         PLNW0062
006200     05  WH-SORT-SPACE-T       PIC X(08).                         PLNW0063
006300     05  WH-TEMP-READ          PIC 9(07).                         PLNW0064
006400     05  WH-TEMP-WRITE         PIC 9(07).                         PLNW0065
006500     05  FILLER                PIC X(02).                         PLNW0066
