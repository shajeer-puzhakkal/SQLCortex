000100*                                                                 REQR0001
000200*===============================================================  REQR0002
000300*  REQREC.CPY                                                     REQR0003
000400*  ANALYSIS REQUEST RECORD -- ONE PER QUERY TO BE ANALYZED.       REQR0004
000500*  MATCHED ON RQ-REQUEST-ID AGAINST THE PLAN-NODE FILE BY         REQR0005
000600*  SQLANLZ.  INPUT, LINE SEQUENTIAL, 208 BYTES.                   REQR0006
000700*===============================================================  REQR0007
000800*    DATE     BY   TICKET   DESCRIPTION                           REQR0008
000900*  --------  ----  -------  -----------------------------------   REQR0009
001000*  03/14/89  DM    DBA-001  ORIGINAL LAYOUT.                      REQR0010
001100*===============================================================  REQR0011
001200*  EXACTLY 208 BYTES -- RQ-REQUEST-ID AND RQ-SQL-TEXT FILL THE    REQR0012
001300*  RECORD EXACTLY -- NO FILLER SLOT AVAILABLE.                    REQR0013
001400*                                                                 REQR0014
001500 01  RQ-REQUEST-REC.                                              REQR0015
001600     05  RQ-REQUEST-ID         PIC X(08).                         REQR0016
001700     05  RQ-SQL-TEXT           PIC X(200).                        REQR0017
001800*                                                                 REQR0018
