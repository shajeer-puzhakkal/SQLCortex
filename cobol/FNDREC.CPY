000100*                                                                 FNDR0001
000200*===============================================================  FNDR0002
000300*  FNDREC.CPY                                                     FNDR0003
000400*  FINDING RECORD -- ONE PER BOTTLENECK EMITTED BY THE RULE       FNDR0004
000500*  ENGINE, IN RANKED ORDER WITHIN REQUEST.  OUTPUT, LINE          FNDR0005
000600*  SEQUENTIAL, 117 BYTES.  SEE FNDRECW.CPY FOR THE MATCHING       FNDR0006
000700*  WORKING-STORAGE FINDINGS WORK TABLE.                           FNDR0007
000800*===============================================================  FNDR0008
000900*    DATE     BY   TICKET   DESCRIPTION                           FNDR0009
001000*  --------  ----  -------  -----------------------------------   FNDR0010
001100*  03/21/89  DM    DBA-002  ORIGINAL LAYOUT.                      FNDR0011
001200*  11/18/93  DM    DBA-061  WIDENED FD-TABLE TO X(20).            FNDR0012
001300*===============================================================  FNDR0013
001400*  EXACTLY 117 BYTES -- FD-REQUEST-ID THRU FD-TABLE FILL THE      FNDR0014
001500*  RECORD EXACTLY -- NO FILLER SLOT AVAILABLE.                    FNDR0015
001600*                                                                 FNDR0016
001700 01  FD-FINDING-REC.                                              FNDR0017
001800     05  FD-REQUEST-ID         PIC X(08).                         FNDR0018
001900     05  FD-CODE               PIC X(20).                         FNDR0019
002000     05  FD-TITLE              PIC X(50).                         FNDR0020
002100     05  FD-SEVERITY           PIC X(06).                         FNDR0021
002200     05  FD-SCORE              PIC 9V999.                         FNDR0022
002300     05  FD-ROWS               PIC 9(09).                         FNDR0023
002400     05  FD-TABLE              PIC X(20).                         FNDR0024
002500*                                                                 FNDR0025
