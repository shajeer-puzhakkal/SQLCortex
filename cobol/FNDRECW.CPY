000100*                                                                 FNDW0001
000200*===============================================================  FNDW0002
000300*  FNDRECW.CPY                                                    FNDW0003
000400*  WS-FINDING-TABLE -- ONE REQUEST'S FINDINGS, EMISSION ORDER,    FNDW0004
000500*  BUILT BY 4000-RUN-RULE-ENGINE, SORTED IN PLACE BY              FNDW0005
000600*  5000-RANK-FINDINGS.  MATCHES FNDREC.CPY FIELD FOR FIELD PLUS   FNDW0006
000700*  THE EMIT-SEQUENCE TIE-BREAKER THE RANKER NEEDS.                FNDW0007
000800*===============================================================  FNDW0008
000900*    DATE     BY   TICKET   DESCRIPTION                           FNDW0009
001000*  --------  ----  -------  -----------------------------------   FNDW0010
001100*  03/21/89  DM    DBA-002  ORIGINAL LAYOUT.                      FNDW0011
001200*===============================================================  FNDW0012
001300 01  WS-FINDING-TABLE-AREA.                                       FNDW0013
001400     05  WS-FINDING-COUNT      PIC 9(03) COMP-3 VALUE ZERO.       FNDW0014
001500     05  WS-FINDING-ENTRY OCCURS 999 TIMES                        FNDW0015
001600                          INDEXED BY WS-FIND-IX.                  FNDW0016
001700         10  WF-CODE           PIC X(20).                         FNDW0017
001800         10  WF-TITLE          PIC X(50).                         FNDW0018
001900         10  WF-SEVERITY       PIC X(06).                         FNDW0019
002000         10  WF-SCORE          PIC 9V999.                         FNDW0020
002100         10  WF-ROWS           PIC 9(09).                         FNDW0021
002200         10  WF-TABLE          PIC X(20).                         FNDW0022
002300         10  WF-EMIT-SEQ       PIC 9(03) COMP-3 VALUE ZERO.       FNDW0023
002400         10  FILLER            PIC X(03).                         FNDW0024
002500*                                                                 FNDW0025
002600 01  WS-FIND-SWAP.                                                FNDW0026
002700     05  FS-CODE               PIC X(20).                         FNDW0027
002800     05  FS-TITLE              PIC X(50).                         FNDW0028
002900     05  FS-SEVERITY           PIC X(06).                         FNDW0029
003000     05  FS-SCORE              PIC 9V999.                         FNDW0030
003100     05  FS-ROWS               PIC 9(09).                         FNDW0031
003200     05  FS-TABLE              PIC X(20).                         FNDW0032
003300     05  FS-EMIT-SEQ           PIC 9(03) COMP-3 VALUE ZERO.       FNDW0033
003400     05  FILLER                PIC X(03).                         FNDW0034
