000100*                                                                 SUMR0001
000200*===============================================================  SUMR0002
000300*  SUMREC.CPY                                                     SUMR0003
000400*  SUMMARY RECORD -- ONE PER ANALYSIS REQUEST.  OUTPUT, LINE      SUMR0004
000500*  SEQUENTIAL, 74 BYTES.                                          SUMR0005
000600*===============================================================  SUMR0007
000700*    DATE     BY   TICKET   DESCRIPTION                           SUMR0008
000800*  --------  ----  -------  -----------------------------------   SUMR0009
000900*  03/21/89  DM    DBA-002  ORIGINAL LAYOUT.                      SUMR0010
001000*  06/05/90  DM    DBA-017  ADDED SM-MISSING-ACT.                 SUMR0011
001100*===============================================================  SUMR0012
001200 01  SM-SUMMARY-REC.                                              SUMR0013
001300     05  SM-REQUEST-ID         PIC X(08).                         SUMR0014
001400     05  SM-PRIMARY            PIC X(50).                         SUMR0015
001500     05  SM-FINDING-COUNT      PIC 9(03).                         SUMR0016
001600     05  SM-INDEX-COUNT        PIC 9(03).                         SUMR0017
001700     05  SM-ANTIPAT-COUNT      PIC 9(03).                         SUMR0018
001800     05  SM-CONFIDENCE         PIC 9V99.                          SUMR0019
001900     05  SM-MISSING-ACT        PIC X(01).                         SUMR0020
002000         88  SM-NO-MEASURED-ROWS    VALUE "Y".                    SUMR0021
002100     05  FILLER                PIC X(03).                         SUMR0022
