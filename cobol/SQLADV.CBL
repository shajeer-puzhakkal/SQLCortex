000100 IDENTIFICATION DIVISION.                                         SQLV0001
000200 PROGRAM-ID.    SQLADV.                                           SQLV0002
000300 AUTHOR.        L. PAPPAS.                                        SQLV0003
000400 INSTALLATION.  DBA PERFORMANCE GROUP.                            SQLV0004
000500 DATE-WRITTEN.  05/02/1992.                                       SQLV0005
000600 DATE-COMPILED.                                                   SQLV0006
000700 SECURITY.      UNCLASSIFIED.                                     SQLV0007
000800*===============================================================  SQLV0008
000900*  SQLADV -- ADVISORY-VALIDATOR.  CALLED BY THE ADVISORY SERVICE  SQLV0009
001000*  AFTER IT ASSEMBLES A SUMMARY/RISK/RECOMMENDATION PACKAGE FOR   SQLV0010
001100*  ONE ANALYZED REQUEST, BEFORE THAT PACKAGE IS RELEASED TO A     SQLV0011
001200*  USER.  MAKES SURE THE PACKAGE IS COMPLETE AND ITS ENUMERATED   SQLV0012
001300*  FIELDS HOLD ONE OF THE VALUES THE SHOP'S FRONT END EXPECTS.    SQLV0013
001400*  NO FILES.  LINKAGE SECTION ONLY.                               SQLV0014
001500*===============================================================  SQLV0015
001600*    DATE     BY   TICKET   DESCRIPTION                           SQLV0016
001700*  --------  ----  -------  -----------------------------------   SQLV0017
001800*  05/02/92  LP    DBA-052  ORIGINAL PROGRAM -- SUMMARY AND RISK  SQLV0018
001900*                           LEVEL CHECKS ONLY.                    SQLV0019
002000*  09/19/93  DM    DBA-059  ADDED THE PER-RECOMMENDATION TABLE    SQLV0020
002100*                           SCAN (TITLE, DESCRIPTION, CONFIDENCE) SQLV0021
002200*  02/08/94  DM    DBA-063  STOP AT THE FIRST FAILING FIELD --    SQLV0022
002300*                           CALLER ONLY EVER SHOWED REASON ONE    SQLV0023
002400*                           ANYWAY, AND THE OLD CODE WAS SCANNING SQLV0024
002500*                           PAST A BAD RISK LEVEL TO CHECK        SQLV0025
002600*                           RECOMMENDATIONS THAT NO LONGER MATTER.SQLV0026
002700*  11/09/98  LP    DBA-099  Y2K REVIEW -- NO DATE FIELDS IN THIS  SQLV0027
002800*                           PROGRAM.  NO CHANGE REQUIRED.         SQLV0028
002900*  02/14/01  DM    DBA-118  CONVERTED THE SUGGESTION-CHECK LOOP   SQLV0029
003000*                           TO PERFORM ... THRU IN PLACE OF THE   SQLV0030
003100*                           OLD EARLY-EXIT GO TOs.                SQLV0031
003200*  11/21/02  LP    DBA-126  Y2K+ REVIEW (DBA STANDING AUDIT) --   SQLV0032
003300*                           NO DATE FIELDS IN THIS PROGRAM.       SQLV0033
003400*===============================================================  SQLV0034
003500 ENVIRONMENT DIVISION.                                            SQLV0035
003600 CONFIGURATION SECTION.                                           SQLV0036
003700 SOURCE-COMPUTER.  IBM-370.                                       SQLV0037
003800 OBJECT-COMPUTER.  IBM-370.                                       SQLV0038
003900 SPECIAL-NAMES.                                                   SQLV0039
004000    C01 IS TOP-OF-FORM.                                           SQLV0040
004100 DATA DIVISION.                                                   SQLV0041
004200 WORKING-STORAGE SECTION.                                         SQLV0042
004300                                                                  SQLV0043
004400*    SCRATCH FIELDS CARRIED AT THE 77 LEVEL PER SHOP              SQLV0044
004500*    PRACTICE -- TABLE SUBSCRIPTS FOR THE SUGGESTION AND          SQLV0045
004600*    RISK-LEVEL VALIDATION LOOPS.                                 SQLV0046
004700 77  WS-SG-IX              PIC 9(03) COMP.                        SQLV0047
004800 77  WS-LV-IX              PIC 9(01) COMP.                        SQLV0048
004900 01  WS-WORK-AREA.                                                SQLV0049
005000    05  WS-LEVEL-CAND         PIC X(06).                          SQLV0050
005100    05  FILLER                PIC X(02).                          SQLV0051
005200*---------------------------------------------------------------  SQLV0052
005300*  WS-RUN-SWITCHES -- THE TWO FLAGS THE VALIDATION CHAIN CARRIES. SQLV0053
005400*  WS-RUN-SWITCHES-REDEF LETS 0000-MAIN-LOGIC RESET BOTH IN ONE   SQLV0054
005500*  MOVE AT THE START OF EACH CALL.                                SQLV0055
005600*---------------------------------------------------------------  SQLV0056
005700 01  WS-RUN-SWITCHES.                                             SQLV0057
005800    05  WS-VALID-SW           PIC X(01) VALUE "Y".                SQLV0058
005900        88  WS-IS-VALID           VALUE "Y".                      SQLV0059
006000    05  WS-LEVEL-OK-SW        PIC X(01) VALUE "N".                SQLV0060
006100        88  WS-LEVEL-OK           VALUE "Y".                      SQLV0061
006200 01  WS-RUN-SWITCHES-REDEF REDEFINES WS-RUN-SWITCHES.             SQLV0062
006300    05  WS-RUN-SWITCHES-BYTES PIC X(02).                          SQLV0063
006400*---------------------------------------------------------------  SQLV0064
006500*  WS-LEVEL-TABLE -- THE THREE WORDS LEGAL IN A RISK LEVEL OR A   SQLV0065
006600*  RECOMMENDATION CONFIDENCE.  SHARED BY 2000-CHECK-RISK AND      SQLV0066
006700*  3010-CHECK-ONE-SUGGESTION THROUGH 9000-VALIDATE-LEVEL.         SQLV0067
006800*---------------------------------------------------------------  SQLV0068
006900 01  WS-LEVEL-TABLE.                                              SQLV0069
007000    05  FILLER                PIC X(06) VALUE "LOW   ".           SQLV0070
007100    05  FILLER                PIC X(06) VALUE "MEDIUM".           SQLV0071
007200    05  FILLER                PIC X(06) VALUE "HIGH  ".           SQLV0072
007300 01  WS-LEVEL-REDEF REDEFINES WS-LEVEL-TABLE.                     SQLV0073
007400    05  WS-LEVEL-WORD OCCURS 3 TIMES PIC X(06).                   SQLV0074
007500*---------------------------------------------------------------  SQLV0075
007600*  WS-REASON-TABLE -- FIRST-FAILING-FIELD REASON TEXT, ONE PER    SQLV0076
007700*  CHECK PARAGRAPH, IN PLACE OF A LITERAL IN EACH ONE.            SQLV0077
007800*---------------------------------------------------------------  SQLV0078
007900 01  WS-REASON-TABLE.                                             SQLV0079
008000    05  FILLER                PIC X(30) VALUE "NO-SUMMARY".       SQLV0080
008100    05  FILLER                PIC X(30) VALUE "BAD-RISK-LEVEL".   SQLV0081
008200    05  FILLER                PIC X(30) VALUE "BAD-SUGGESTION".   SQLV0082
008300 01  WS-REASON-REDEF REDEFINES WS-REASON-TABLE.                   SQLV0083
008400    05  WS-REASON-TEXT OCCURS 3 TIMES PIC X(30).                  SQLV0084
008500 LINKAGE SECTION.                                                 SQLV0085
008600*---------------------------------------------------------------  SQLV0086
008700*  LK-ADVISORY-PARMS -- CALL INTERFACE.  CALLER SUPPLIES THE      SQLV0087
008800*  ASSEMBLED ADVISORY; THIS PROGRAM RETURNS LK-AD-VALID AND,      SQLV0088
008900*  WHEN IT IS "N", THE FIRST FAILING REASON CODE.  AT MOST 20     SQLV0089
009000*  RECOMMENDATIONS PER ADVISORY -- THE SERVICE'S OWN PACKAGING    SQLV0090
009100*  LIMIT; LK-AD-RECOMMEND-COUNT ABOVE 20 IS TREATED AS 20.        SQLV0091
009200*---------------------------------------------------------------  SQLV0092
009300 01  LK-ADVISORY-PARMS.                                           SQLV0093
009400    05  LK-AD-SUMMARY         PIC X(100).                         SQLV0094
009500    05  LK-AD-RISK-LEVEL      PIC X(06).                          SQLV0095
009600    05  LK-AD-FINDING-COUNT   PIC 9(03).                          SQLV0096
009700    05  LK-AD-RECOMMEND-COUNT PIC 9(03).                          SQLV0097
009800    05  LK-AD-SUGGESTION OCCURS 20 TIMES.                         SQLV0098
009900        10  LK-AD-SUGG-TITLE  PIC X(40).                          SQLV0099
010000        10  LK-AD-SUGG-DESCR  PIC X(80).                          SQLV0100
010100        10  LK-AD-SUGG-CONF   PIC X(06).                          SQLV0101
010200    05  LK-AD-VALID           PIC X(01).                          SQLV0102
010300        88  LK-AD-IS-VALID        VALUE "Y".                      SQLV0103
010400    05  LK-AD-REASON          PIC X(30).                          SQLV0104
010500    05  FILLER                PIC X(02).                          SQLV0105
010600 PROCEDURE DIVISION USING LK-ADVISORY-PARMS.                      SQLV0106
010700 0000-MAIN-LOGIC.                                                 SQLV0107
010800    MOVE "YN" TO WS-RUN-SWITCHES-BYTES.                           SQLV0108
010900    MOVE SPACES TO LK-AD-REASON.                                  SQLV0109
011000    PERFORM 1000-CHECK-SUMMARY.                                   SQLV0110
011100    IF WS-IS-VALID                                                SQLV0111
011200        PERFORM 2000-CHECK-RISK                                   SQLV0112
011300    END-IF.                                                       SQLV0113
011400    IF WS-IS-VALID                                                SQLV0114
011500        PERFORM 3000-CHECK-SUGGESTIONS                            SQLV0115
011600    END-IF.                                                       SQLV0116
011700    IF WS-IS-VALID                                                SQLV0117
011800        MOVE "Y" TO LK-AD-VALID                                   SQLV0118
011900    ELSE                                                          SQLV0119
012000        MOVE "N" TO LK-AD-VALID                                   SQLV0120
012100    END-IF.                                                       SQLV0121
012200    GOBACK.                                                       SQLV0122
012300*===============================================================  SQLV0123
012400 1000-CHECK-SUMMARY.                                              SQLV0124
012500    IF LK-AD-SUMMARY = SPACES OR LK-AD-SUMMARY = LOW-VALUES       SQLV0125
012600        MOVE "N" TO WS-VALID-SW                                   SQLV0126
012700        MOVE WS-REASON-TEXT (1) TO LK-AD-REASON                   SQLV0127
012800    END-IF.                                                       SQLV0128
012900 1000-EXIT.                                                       SQLV0129
013000    EXIT.                                                         SQLV0130
013100*===============================================================  SQLV0131
013200 2000-CHECK-RISK.                                                 SQLV0132
013300    MOVE LK-AD-RISK-LEVEL TO WS-LEVEL-CAND.                       SQLV0133
013400    INSPECT WS-LEVEL-CAND CONVERTING                              SQLV0134
013500        "abcdefghijklmnopqrstuvwxyz"                              SQLV0135
013600        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          SQLV0136
013700    PERFORM 9000-VALIDATE-LEVEL.                                  SQLV0137
013800    IF NOT WS-LEVEL-OK                                            SQLV0138
013900        MOVE "N" TO WS-VALID-SW                                   SQLV0139
014000        MOVE WS-REASON-TEXT (2) TO LK-AD-REASON                   SQLV0140
014100    END-IF.                                                       SQLV0141
014200 2000-EXIT.                                                       SQLV0142
014300    EXIT.                                                         SQLV0143
014400*===============================================================  SQLV0144
014500 3000-CHECK-SUGGESTIONS.                                          SQLV0145
014600    PERFORM 3010-CHECK-ONE-SUGGESTION THRU 3010-EXIT              SQLV0146
014700        VARYING WS-SG-IX FROM 1 BY 1                              SQLV0147
014800        UNTIL WS-SG-IX > 20                                       SQLV0148
014900           OR WS-SG-IX > LK-AD-RECOMMEND-COUNT                    SQLV0149
015000           OR NOT WS-IS-VALID.                                    SQLV0150
015100 3000-EXIT.                                                       SQLV0151
015200    EXIT.                                                         SQLV0152
015300*===============================================================  SQLV0153
015400 3010-CHECK-ONE-SUGGESTION.                                       SQLV0154
015500    IF LK-AD-SUGG-TITLE (WS-SG-IX) = SPACES                       SQLV0155
015600        MOVE "N" TO WS-VALID-SW                                   SQLV0156
015700        MOVE WS-REASON-TEXT (3) TO LK-AD-REASON                   SQLV0157
015800        GO 3010-EXIT                                              SQLV0158
015900    END-IF.                                                       SQLV0159
016000    IF LK-AD-SUGG-DESCR (WS-SG-IX) = SPACES                       SQLV0160
016100        MOVE "N" TO WS-VALID-SW                                   SQLV0161
016200        MOVE WS-REASON-TEXT (3) TO LK-AD-REASON                   SQLV0162
016300        GO 3010-EXIT                                              SQLV0163
016400    END-IF.                                                       SQLV0164
016500    MOVE LK-AD-SUGG-CONF (WS-SG-IX) TO WS-LEVEL-CAND.             SQLV0165
016600    INSPECT WS-LEVEL-CAND CONVERTING                              SQLV0166
016700        "abcdefghijklmnopqrstuvwxyz"                              SQLV0167
016800        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          SQLV0168
016900    PERFORM 9000-VALIDATE-LEVEL.                                  SQLV0169
017000    IF NOT WS-LEVEL-OK                                            SQLV0170
017100        MOVE "N" TO WS-VALID-SW                                   SQLV0171
017200        MOVE WS-REASON-TEXT (3) TO LK-AD-REASON                   SQLV0172
017300    END-IF.                                                       SQLV0173
017400 3010-EXIT.                                                       SQLV0174
017500    EXIT.                                                         SQLV0175
017600*===============================================================  SQLV0176
017700 9000-VALIDATE-LEVEL.                                             SQLV0177
017800*    SHARED BY THE RISK-LEVEL CHECK AND THE PER-SUGGESTION        SQLV0178
017900*    CONFIDENCE CHECK -- WS-LEVEL-CAND HOLDS THE UPPER-CASED      SQLV0179
018000*    CANDIDATE WORD ON ENTRY.                                     SQLV0180
018100    MOVE "N" TO WS-LEVEL-OK-SW.                                   SQLV0181
018200    PERFORM 9010-CHECK-ONE-LEVEL                                  SQLV0182
018300        VARYING WS-LV-IX FROM 1 BY 1                              SQLV0183
018400        UNTIL WS-LV-IX > 3 OR WS-LEVEL-OK.                        SQLV0184
018500*===============================================================  SQLV0185
018600 9010-CHECK-ONE-LEVEL.                                            SQLV0186
018700    IF WS-LEVEL-CAND = WS-LEVEL-WORD (WS-LV-IX)                   SQLV0187
018800        MOVE "Y" TO WS-LEVEL-OK-SW                                SQLV0188
018900    END-IF.                                                       SQLV0189
