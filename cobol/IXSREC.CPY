000100*                                                                 IXSR0001
000200*===============================================================  IXSR0002
000300*  IXSREC.CPY                                                     IXSR0003
000400*  INDEX SUGGESTION RECORD -- ONE PER (TABLE, COLUMN-LIST)        IXSR0004
000500*  SURVIVING DEDUP, EMISSION ORDER.  OUTPUT, LINE SEQUENTIAL,     IXSR0005
000600*  248 BYTES.  SEE IXSRECW.CPY FOR THE DEDUP WORK TABLE.          IXSR0006
000700*===============================================================  IXSR0007
000800*    DATE     BY   TICKET   DESCRIPTION                           IXSR0008
000900*  --------  ----  -------  -----------------------------------   IXSR0009
001000*  03/21/89  DM    DBA-002  ORIGINAL LAYOUT.                      IXSR0010
001100*===============================================================  IXSR0011
001200*  EXACTLY 248 BYTES -- IX-REQUEST-ID THRU IX-DDL FILL THE        IXSR0012
001300*  RECORD EXACTLY -- NO FILLER SLOT AVAILABLE.                    IXSR0013
001400*                                                                 IXSR0014
001500 01  IX-INDEX-REC.                                                IXSR0015
001600     05  IX-REQUEST-ID         PIC X(08).                         IXSR0016
001700     05  IX-TABLE              PIC X(20).                         IXSR0017
001800     05  IX-COLUMNS            PIC X(60).                         IXSR0018
001900     05  IX-NAME               PIC X(40).                         IXSR0019
002000     05  IX-DDL                PIC X(120).                        IXSR0020
002100*                                                                 IXSR0021
